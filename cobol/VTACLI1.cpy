000100*****************************************************************
000110* VTACLI1  --  CAMPOS DE CLIENTE (MAESTRO DE CLIENTES)
000120* SOLO CAMPOS (NIVEL 05); EL LLAMADOR PONE EL 01 O LA FILA OCCURS.
000130* GUARDA EL SALDO DE PUNTOS DE FIDELIDAD QUE SE ACREDITAN Y
000140* CANJEAN DURANTE LA LIQUIDACION DE VENTAS.
000150*-----------------------------------------------------------------
000160* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000170* 11/06/89   R.ALONSO    TKT-0133     VERSION INICIAL DEL LAYOUT
000180* 23/09/96   L.DIAZ      TKT-0299     PUNTOS-FIDELIDAD PASA A
000190*                                      S9(9)
000200*****************************************************************
000210* COD-CLIENTE ES LA CLAVE DE BUSQUEDA DESDE COD-CLIENTE-TRX DEL
000220* PRIMER RENGLON DE CADA TRANSACCION (17000-BUSCAR-CLIENTE).
000230     05  COD-CLIENTE               PIC X(10).
000240     05  NOM-CLIENTE               PIC X(30).
000250     05  EMAIL-CLIENTE             PIC X(40).
000260* PUNTOS-FIDELIDAD ES EL UNICO CAMPO QUE CAMBIA DURANTE LA
000270* CORRIDA, ACREDITADO EN 70000 Y DEBITADO EN 71000.
000280     05  PUNTOS-FIDELIDAD          PIC S9(9).
000290* PUNTOS-FIDELIDAD CIERRA EL RENGLON SIN FILLER DE RELLENO; LOS
000300* CUATRO CAMPOS DE ARRIBA YA SUMAN LOS 89 BYTES FIJOS QUE EL
000310* AREA DE CLIENTES DEJA PARA CUSTOMER-MASTER, SIN HUECO
000320* (TKT-0572).
