000100*****************************************************************
000110* VTALIQ1
000120* LIQUIDACION DE VENTAS DE SUPERMERCADO
000130*****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID. VTALIQ1.
000160 AUTHOR. R. ALONSO.
000170 INSTALLATION. SISTEMAS ADMINISTRATIVOS - AREA COMERCIAL.
000180 DATE-WRITTEN. 19/03/89.
000190 DATE-COMPILED.
000200 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL DEPARTAMENTO.
000210*****************************************************************
000220* BITACORA DE CAMBIOS
000230*-----------------------------------------------------------------
000240* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000250* 19/03/89   R.ALONSO    TKT-0118     VERSION INICIAL: CARGA DE
000260*                                     MAESTROS Y LIQUIDACION
000270*                                     BASICA DE LA TRANSACCION.
000280* 22/07/89   R.ALONSO    TKT-0124     VALIDACION DE STOCK POR ITEM
000290*                                     ANTES DE ACEPTARLO EN LA
000300*                                     TRANSACCION.
000310* 02/02/90   R.ALONSO    TKT-0140     DEBITO CONTRA CUENTA
000320*                                     BANCARIA, TRANSACCION SE
000330*                                     RECHAZA SI NO HAY FONDOS.
000340* 19/08/90   R.ALONSO    TKT-0145     SOPORTE DE VARIOS RENGLONES
000350*                                     POR TRANSACCION (RUPTURA DE
000360*                                     CONTROL POR COD-
000370*                                     TRANSACCION).
000380* 14/11/91   M.SOSA      TKT-0204     OFERTAS ESPECIALES 3-FOR-2 Y
000390*                                     HALF-PRICE.
000400* 04/04/92   M.SOSA      TKT-0215     REPOSICION AUTOMATICA AL
000410*                                     PROVEEDOR CUANDO EL STOCK
000420*                                     CAE AL UMBRAL; ARCHIVO DE
000430*                                     PEDIDOS.
000440* 21/10/93   J.PEREZ     TKT-0247     LINEAS DE BITACORA DE PAGO Y
000450*                                     STOCK EN EL REPORTE.
000460* 02/05/94   J.PEREZ     TKT-0261     PUNTOS BONUS POR PRODUCTO
000470*                                     VENDIDO.
000480* 30/01/95   J.PEREZ     TKT-0268     CANJE DE PUNTOS DE FIDELIDAD
000490*                                     CONTRA EL TOTAL DE LA VENTA.
000500* 23/09/96   L.DIAZ      TKT-0299     PUNTOS-FIDELIDAD PASA A
000510*                                     S9(9), DESBORDABA CON
000520*                                     CLIENTES VIEJOS.
000530* 05/11/98   L.DIAZ      TKT-0347     AMBIENTACION Y2K - FECHA DE
000540*                                     CORRIDA A 8 DIGITOS (ANO DE
000550*                                     4 POSICIONES EN VEZ DE 2).
000560* 10/06/99   L.DIAZ      TKT-0352     CERTIFICACION Y2K FINAL, SIN
000570*                                     MAS REFERENCIAS A FECHA DE 6
000580*                                     POSICIONES EN TODO EL
000590*                                     PROGRAMA.
000600* 12/03/01   C.GOMEZ     TKT-0398     REORDENADA LA SECCION DE
000610*                                     TOTALES DE CONTROL DEL
000620*                                     REPORTE.
000630* 08/09/03   C.GOMEZ     TKT-0421     OFERTA BUY-1-GET-1-FREE.
000640* 20/02/06   D.VEGA      TKT-0459     CORREGIDO EL REDONDEO DE LA
000650*                                     OFERTA HALF-PRICE (REDONDEO
000660*                                     AL CENTAVO SUPERIOR).
000670* 14/07/09   D.VEGA      TKT-0488     INTERRUPTOR UPSI-0 PARA
000680*                                     PODER SUPRIMIR LAS LINEAS DE
000690*                                     BITACORA EN CORRIDAS DE
000700*                                     VOLUMEN.
000710* 03/05/12   D.VEGA      TKT-0511     LA BUSQUEDA DE CLIENTE SE
000720*                                     HACIA SOLO CUANDO HABIA
000730*                                     CANJE DE PUNTOS; SE PASA AL
000740*                                     INICIO DE LA LIQUIDACION
000750*                                     PARA QUE IDX-CLI NO QUEDE
000760*                                     COLGADO DE LA TRANSACCION
000770*                                     ANTERIOR AL ACREDITAR
000780*                                     PUNTOS.
000790* 19/11/14   J.MORALES   TKT-0539     LAS TABLAS EN MEMORIA PASAN
000800*                                     DE INDEXED BY/SET A INDICE
000810*                                     NUMERICO SIMPLE CON MOVE/
000820*                                     ADD Y PERFORM VARYING, IGUAL
000830*                                     QUE EN EL RESTO DE LOS
000840*                                     PROGRAMAS DEL AREA; SE SACA
000850*                                     EL PREFIJO WS- DE TODOS LOS
000860*                                     CAMPOS DE TRABAJO Y ALGUNOS
000870*                                     CAMPOS SUELTOS PASAN A NIVEL
000880*                                     77.
000890* 06/08/15   J.MORALES   TKT-0561     AMPLIADOS LOS COMENTARIOS
000900*                                     DE RUTINA SOBRE TODO EL
000910*                                     PROGRAMA A PEDIDO DE
000920*                                     AUDITORIA INTERNA DE
000930*                                     SISTEMAS; SIN CAMBIO
000940*                                     FUNCIONAL.
000950* 02/03/16   D.VEGA      TKT-0572     SACADO EL FILLER DE RELLENO
000960*                                     DE LOS RENGLONES DE LOS DIEZ
000970*                                     ARCHIVOS Y DE LAS TABLAS EN
000980*                                     MEMORIA QUE LOS CARGAN;
000990*                                     AUDITORIA DE SISTEMAS
001000*                                     DETECTO QUE DEJABA LOS
001010*                                     RENGLONES MAS LARGOS QUE EL
001020*                                     TAMANO FIJO QUE FIGURA EN LA
001030*                                     FICHA DEL AREA PARA CADA
001040*                                     ARCHIVO; SOLO SE DEJA
001050*                                     CONSTANCIA EN COMENTARIO
001060*                                     DONDE LOS SIETE CAMPOS DE
001070*                                     PRODUCTO/CATALOGO YA SUMAN
001080*                                     DOS BYTES MAS QUE EL TAMANO
001090*                                     NOMINAL, SIN TOCAR NINGUN
001100*                                     CAMPO DE LA FICHA.
001110*****************************************************************
001120* NOTAS GENERALES DEL PROGRAMA
001130*-----------------------------------------------------------------
001140* ESTE PROGRAMA LIQUIDA, EN UNA SOLA CORRIDA BATCH, TODAS LAS
001150* TRANSACCIONES DE VENTA REGISTRADAS POR LAS CAJAS DE LAS
001160* SUCURSALES. CARGA LOS TRES MAESTROS (PRODUCTOS, CLIENTES,
001170* CUENTAS) Y EL CATALOGO DEL PROVEEDOR EN TABLAS DE MEMORIA AL
001180* INICIO, PROCESA LAS TRANSACCIONES SECUENCIALMENTE Y REGRABA LOS
001190* MAESTROS ACTUALIZADOS AL FINAL; NO HAY ACTUALIZACION EN LINEA,
001200* TODO QUEDA REFLEJADO RECIEN EN LA PROXIMA CORRIDA DE CONSULTA.
001210* NO SE VUELVE A LEER NINGUN MAESTRO DE DISCO UNA VEZ CARGADO; SI
001220* DOS TRANSACCIONES TOCAN EL MISMO CLIENTE O LA MISMA CUENTA, LA
001230* SEGUNDA YA VE EL EFECTO DE LA PRIMERA PORQUE AMBAS ACTUAN SOBRE
001240* LA MISMA FILA EN MEMORIA.
001250* EL ARCHIVO DE TRANSACCIONES DEBE LLEGAR ORDENADO POR
001260* COD-TRANSACCION DESDE EL AREA DE ENTRADA DE DATOS; ESTE
001270* PROGRAMA NO HACE NINGUN SORT PROPIO, SOLO CONFIA EN ESE ORDEN
001280* PARA LA RUPTURA DE CONTROL DE 20000-PROCESO.
001290* SI UNA TRANSACCION SE RECHAZA POR FALTA DE FONDOS, NINGUNO DE
001300* SUS EFECTOS SECUNDARIOS (DESCUENTO DE STOCK, ACREDITACION DE
001310* PUNTOS, REPOSICION AL PROVEEDOR) SE LLEGA A EJECUTAR; EN CAMBIO
001320* UN RENGLON RECHAZADO DENTRO DE UNA TRANSACCION APROBADA (POR
001330* PRODUCTO INEXISTENTE, CANTIDAD INVALIDA O STOCK INSUFICIENTE)
001340* SOLO DESCARTA ESE RENGLON, EL RESTO DE LA CANASTA SIGUE SU
001350* CURSO NORMAL.
001360*-----------------------------------------------------------------
001370* RESUMEN DE LAS OFERTAS ESPECIALES VIGENTES (30000-FIJAR-PRECIO-
001380* ITEM), UNA SOLA PUEDE ESTAR ACTIVA POR PRODUCTO A LA VEZ:
001390*   3-FOR-2          PAGA DOS DE CADA TRES UNIDADES.
001400*   HALF-PRICE        MITAD DE PRECIO, REDONDEADO AL CENTAVO.
001410*   BUY-1-GET-1-FREE  PAGA LA MITAD REDONDEADA HACIA ARRIBA.
001420*   EXTRA-100-POINTS  PRECIO DE LISTA, SOLO CAMBIA PUNTOS BONUS.
001430*   (EN BLANCO)       SIN OFERTA, PRECIO DE LISTA POR CANTIDAD.
001440*****************************************************************
001450 ENVIRONMENT DIVISION.
001460 CONFIGURATION SECTION.
001470 SOURCE-COMPUTER. IBM-370.
001480 OBJECT-COMPUTER. IBM-370.
001490 SPECIAL-NAMES.
001500*    C01 ES EL CANAL DE SALTO DE HOJA DEL FORMULARIO DE IMPRESION
001510*    USADO EN 80000-ENCABEZADO-REPORTE.
001520     C01 IS TOP-OF-FORM
001530*    CARACTER-NUMERICO VALIDA CANTIDAD-TRX EN 21000-ACUMULAR-
001540*    ITEMS ANTES DE USARLA EN CUALQUIER ARITMETICA.
001550     CLASS CARACTER-NUMERICO IS "0" THRU "9"
001560*    UPSI-0 ES EL INTERRUPTOR DE CONSOLA QUE EL OPERADOR FIJA EN
001570*    LA JCL DE LA CORRIDA PARA SUPRIMIR LAS LINEAS DE BITACORA EN
001580*    CORRIDAS DE VOLUMEN (TKT-0488); VER 82000-LINEA-BITACORA.
001590     UPSI-0 ON STATUS IS SW-SUPRIME-BITACORA
001600            OFF STATUS IS SW-IMPRIME-BITACORA.
001610 INPUT-OUTPUT SECTION.
001620* CADA SELECT TRAE SU PROPIO FILE STATUS, TODOS CHEQUEADOS EN
001630* 10000-INICIO AL ABRIR; NINGUN ARCHIVO DE ESTE PROGRAMA ES
001640* INDEXADO NI RELATIVO, TODOS SON SECUENCIALES.
001650 FILE-CONTROL.
001660* MAESTRO DE PRODUCTOS, ENTRADA, CARGADO ENTERO EN 11000.
001670     SELECT PRODUCT-MASTER ASSIGN TO PRODMAST
001680         ORGANIZATION IS SEQUENTIAL
001690         FILE STATUS IS FS-PRODMAST.
001700* MAESTRO DE CLIENTES, ENTRADA, CARGADO ENTERO EN 12000.
001710     SELECT CUSTOMER-MASTER ASSIGN TO CLIEMAST
001720         ORGANIZATION IS SEQUENTIAL
001730         FILE STATUS IS FS-CLIEMAST.
001740* MAESTRO DE CUENTAS BANCARIAS, ENTRADA, CARGADO ENTERO EN 13000.
001750     SELECT ACCOUNT-MASTER ASSIGN TO CTAMAST
001760         ORGANIZATION IS SEQUENTIAL
001770         FILE STATUS IS FS-CTAMAST.
001780* CATALOGO DEL PROVEEDOR, ENTRADA, CARGADO ENTERO EN 14000.
001790     SELECT SUPPLIER-CATALOG ASSIGN TO CATPROV
001800         ORGANIZATION IS SEQUENTIAL
001810         FILE STATUS IS FS-CATPROV.
001820* RENGLONES DE TRANSACCION, ENTRADA, LEIDO DE A UNO EN 22000.
001830     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
001840         ORGANIZATION IS SEQUENTIAL
001850         FILE STATUS IS FS-TRANFILE.
001860* MAESTRO DE PRODUCTOS ACTUALIZADO, SALIDA, REGRABADO EN 91000.
001870     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODSAL
001880         ORGANIZATION IS SEQUENTIAL
001890         FILE STATUS IS FS-PRODSAL.
001900* MAESTRO DE CLIENTES ACTUALIZADO, SALIDA, REGRABADO EN 92000.
001910     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CLIESAL
001920         ORGANIZATION IS SEQUENTIAL
001930         FILE STATUS IS FS-CLIESAL.
001940* MAESTRO DE CUENTAS ACTUALIZADO, SALIDA, REGRABADO EN 93000.
001950     SELECT ACCOUNT-MASTER-OUT ASSIGN TO CTASAL
001960         ORGANIZATION IS SEQUENTIAL
001970         FILE STATUS IS FS-CTASAL.
001980* PEDIDOS AL PROVEEDOR, SALIDA, UN RENGLON POR CADA LLAMADA A
001990* 60000-TRAMITAR-PEDIDO.
002000     SELECT ORDER-FILE ASSIGN TO PEDIFILE
002010         ORGANIZATION IS SEQUENTIAL
002020         FILE STATUS IS FS-PEDIFILE.
002030* REPORTE DE LIQUIDACION, SALIDA IMPRESA, UNICO ARCHIVO LINE
002040* SEQUENTIAL DE LOS DIEZ (LLEVA SALTO DE HOJA POR C01).
002050     SELECT SETTLEMENT-REPORT ASSIGN TO LIQREPT
002060         ORGANIZATION IS LINE SEQUENTIAL
002070         FILE STATUS IS FS-LIQREPT.
002080
002090 DATA DIVISION.
002100 FILE SECTION.
002110*****************************************************************
002120* PRODUCT-MASTER (ENTRADA) - MAESTRO DE PRODUCTOS
002130*****************************************************************
002140 FD  PRODUCT-MASTER.
002150 01  ARCH-PRODUCTO-ENT.
002160* COD-PROD-ENT IDENTIFICA EL PRODUCTO EN TODO EL SISTEMA (TABLA
002170* EN MEMORIA, RENGLONES DE TRANSACCION, CATALOGO DE PROVEEDOR).
002180     05  COD-PROD-ENT              PIC X(10).
002190     05  DESC-PROD-ENT             PIC X(20).
002200     05  PRECIO-UNIT-ENT           PIC S9(5)V99.
002210* STOCK-DISP-ENT ES EL STOCK DE GONDOLA AL CIERRE DE LA CORRIDA
002220* ANTERIOR; SE VA DESCONTANDO VENTA POR VENTA Y REPONIENDO POR
002230* PEDIDO COLOCADO DURANTE ESTA CORRIDA (VER 50010/60000).
002240     05  STOCK-DISP-ENT            PIC S9(7).
002250* STOCK-MINIMO-ENT ES EL UMBRAL DE REPOSICION AUTOMATICA
002260* (TKT-0215); CUANDO STOCK-DISP CAE A ESTE NIVEL O POR DEBAJO SE
002270* DISPARA 60000-TRAMITAR-PEDIDO.
002280     05  STOCK-MINIMO-ENT          PIC 9(5).
002290* OFERTA-ESP-ENT LLEVA EL TEXTO DE LA OFERTA VIGENTE; SE LEE POR
002300* LOS 88-LEVELS DEL CAMPO CORRESPONDIENTE EN VTAPRD1 (OFERTA-3-
002310* POR-2, OFERTA-MEDIO-PRECIO, OFERTA-2-POR-1, EXTRA-100-POINTS).
002320     05  OFERTA-ESP-ENT            PIC X(20).
002330* PUNTOS-BONUS-ENT CIERRA EL RENGLON SIN FILLER; LOS SIETE
002340* CAMPOS DE ARRIBA YA SUMAN 74 BYTES, DOS MAS DE LOS 72 QUE
002350* FIGURAN COMO TAMANO NOMINAL EN LA FICHA DEL AREA DE SISTEMAS
002360* (VER NOTA DE VTAPRD1, TKT-0572); SE RESPETAN LOS SIETE CAMPOS
002370* TAL CUAL LOS PIDE LA FICHA Y NO SE AGREGA FILLER.
002380     05  PUNTOS-BONUS-ENT          PIC 9(5).
002390*****************************************************************
002400* CUSTOMER-MASTER (ENTRADA) - MAESTRO DE CLIENTES
002410*****************************************************************
002420 FD  CUSTOMER-MASTER.
002430 01  ARCH-CLIENTE-ENT.
002440     05  COD-CLIENTE-ENT           PIC X(10).
002450     05  NOM-CLIENTE-ENT           PIC X(30).
002460     05  EMAIL-CLIENTE-ENT         PIC X(40).
002470* PUNTOS-FIDELIDAD-ENT ES EL SALDO DE PUNTOS DEL CLIENTE AL
002480* CIERRE ANTERIOR. SE ACREDITA EN 70000-ACREDITAR-PUNTOS Y SE
002490* DESCUENTA EN 71000-DEBITAR-PUNTOS DURANTE LA CORRIDA.
002500* PUNTOS-FIDELIDAD-ENT CIERRA EL RENGLON SIN FILLER; LOS CUATRO
002510* CAMPOS DE ARRIBA YA SUMAN LOS 89 BYTES FIJOS DE CUSTOMER-
002520* MASTER, SIN HUECO (TKT-0572).
002530     05  PUNTOS-FIDELIDAD-ENT      PIC S9(9).
002540*****************************************************************
002550* ACCOUNT-MASTER (ENTRADA) - MAESTRO DE CUENTAS BANCARIAS
002560*****************************************************************
002570 FD  ACCOUNT-MASTER.
002580 01  ARCH-CUENTA-ENT.
002590     05  NRO-CUENTA-ENT            PIC X(10).
002600* SALDO-CUENTA-ENT ES EL SALDO DISPONIBLE; SE DEBITA EN
002610* 42000-DEBITAR-CUENTA SOLO SI CUBRE EL MONTO DEBIDO DE LA
002620* TRANSACCION (TKT-0140). NO HAY SOBREGIRO EN ESTE SISTEMA.
002630* SALDO-CUENTA-ENT CIERRA EL RENGLON SIN FILLER; LOS DOS CAMPOS
002640* DE ARRIBA YA SUMAN LOS 21 BYTES FIJOS DE ACCOUNT-MASTER, SIN
002650* HUECO (TKT-0572).
002660     05  SALDO-CUENTA-ENT          PIC S9(9)V99.
002670*****************************************************************
002680* SUPPLIER-CATALOG (ENTRADA) - CATALOGO DEL PROVEEDOR, MISMO
002690* LAYOUT QUE EL MAESTRO DE PRODUCTOS (TKT-0215)
002700*****************************************************************
002710 FD  SUPPLIER-CATALOG.
002720 01  ARCH-CATALOGO-ENT.
002730* EL CATALOGO LLEGA UNA VEZ POR CORRIDA, NO SE REGRABA AL FINAL
002740* (A DIFERENCIA DE LOS TRES MAESTROS PROPIOS); SOLO SE CONSULTA
002750* EN 60000-TRAMITAR-PEDIDO PARA VER SI EL PROVEEDOR TIENE STOCK.
002760     05  COD-PROD-CAT-ENT          PIC X(10).
002770     05  DESC-PROD-CAT-ENT         PIC X(20).
002780     05  PRECIO-UNIT-CAT-ENT       PIC S9(5)V99.
002790     05  STOCK-DISP-CAT-ENT        PIC S9(7).
002800     05  STOCK-MINIMO-CAT-ENT      PIC 9(5).
002810     05  OFERTA-ESP-CAT-ENT        PIC X(20).
002820* PUNTOS-BONUS-CAT-ENT CIERRA EL RENGLON SIN FILLER; MISMO CASO
002830* DE LOS 74 BYTES DE VTAPRD1 (TKT-0572), YA QUE EL CATALOGO
002840* COMPARTE LAYOUT CON EL MAESTRO DE PRODUCTOS.
002850     05  PUNTOS-BONUS-CAT-ENT      PIC 9(5).
002860*****************************************************************
002870* TRANSACTION-FILE (ENTRADA) - RENGLONES DE TRANSACCION. EL
002880* ARCHIVO VIENE ORDENADO POR COD-TRANSACCION DESDE EL AREA DE
002890* ENTRADA DE DATOS; CADA TRANSACCION PUEDE TRAER VARIOS RENGLONES
002900* CONSECUTIVOS CON EL MISMO COD-TRANSACCION (TKT-0145), UNO POR
002910* CADA PRODUCTO COMPRADO.
002920*****************************************************************
002930 FD  TRANSACTION-FILE.
002940 01  REG-TRANSACCION.
002950     COPY VTATRX1.
002960*****************************************************************
002970* PRODUCT-MASTER-OUT (SALIDA) - MAESTRO DE PRODUCTOS ACTUALIZADO.
002980* MISMO LAYOUT QUE EL DE ENTRADA; SE REGRABA COMPLETO AL FINAL
002990* DE LA CORRIDA DESDE TABLA-PRODUCTOS (91000-GRABAR-PRODUCTOS),
003000* CON EL STOCK YA DESCONTADO Y LAS REPOSICIONES YA SUMADAS.
003010*****************************************************************
003020 FD  PRODUCT-MASTER-OUT.
003030 01  ARCH-PRODUCTO-SAL.
003040     05  COD-PROD-SAL              PIC X(10).
003050     05  DESC-PROD-SAL             PIC X(20).
003060     05  PRECIO-UNIT-SAL           PIC S9(5)V99.
003070     05  STOCK-DISP-SAL            PIC S9(7).
003080     05  STOCK-MINIMO-SAL          PIC 9(5).
003090     05  OFERTA-ESP-SAL            PIC X(20).
003100* PUNTOS-BONUS-SAL CIERRA EL RENGLON SIN FILLER; MISMO CASO DE
003110* LOS 74 BYTES DE VTAPRD1 (TKT-0572).
003120     05  PUNTOS-BONUS-SAL          PIC 9(5).
003130*****************************************************************
003140* CUSTOMER-MASTER-OUT (SALIDA) - MAESTRO DE CLIENTES ACTUALIZADO.
003150* PUNTOS-FIDELIDAD-SAL SALE DIRECTO DE TABLA-CLIENTES, CON TODAS
003160* LAS ACREDITACIONES Y CANJES DE LA CORRIDA YA APLICADOS
003170* (92000-GRABAR-CLIENTES).
003180*****************************************************************
003190 FD  CUSTOMER-MASTER-OUT.
003200 01  ARCH-CLIENTE-SAL.
003210     05  COD-CLIENTE-SAL           PIC X(10).
003220     05  NOM-CLIENTE-SAL           PIC X(30).
003230     05  EMAIL-CLIENTE-SAL         PIC X(40).
003240* PUNTOS-FIDELIDAD-SAL CIERRA EL RENGLON SIN FILLER; LOS CUATRO
003250* CAMPOS DE ARRIBA YA SUMAN LOS 89 BYTES FIJOS DE CUSTOMER-
003260* MASTER-OUT, SIN HUECO (TKT-0572).
003270     05  PUNTOS-FIDELIDAD-SAL      PIC S9(9).
003280*****************************************************************
003290* ACCOUNT-MASTER-OUT (SALIDA) - MAESTRO DE CUENTAS ACTUALIZADO.
003300* SALDO-CUENTA-SAL SALE DE TABLA-CUENTAS CON TODOS LOS DEBITOS DE
003310* LA CORRIDA YA RESTADOS (93000-GRABAR-CUENTAS).
003320*****************************************************************
003330 FD  ACCOUNT-MASTER-OUT.
003340 01  ARCH-CUENTA-SAL.
003350     05  NRO-CUENTA-SAL            PIC X(10).
003360* SALDO-CUENTA-SAL CIERRA EL RENGLON SIN FILLER; LOS DOS CAMPOS
003370* DE ARRIBA YA SUMAN LOS 21 BYTES FIJOS DE ACCOUNT-MASTER-OUT,
003380* SIN HUECO (TKT-0572).
003390     05  SALDO-CUENTA-SAL          PIC S9(9)V99.
003400*****************************************************************
003410* ORDER-FILE (SALIDA) - PEDIDOS A PROVEEDOR. SE GRABA UN
003420* RENGLON POR CADA VEZ QUE 60000-TRAMITAR-PEDIDO SE EJECUTA, SE
003430* HAYA PODIDO COLOCAR EL PEDIDO O NO (TKT-0215); EL ESTADO QUEDA
003440* EN EST-PEDIDO DEL PROPIO RENGLON.
003450*****************************************************************
003460 FD  ORDER-FILE.
003470 01  REG-PEDIDO.
003480     COPY VTAPED1.
003490*****************************************************************
003500* SETTLEMENT-REPORT (SALIDA) - REPORTE DE LIQUIDACION. UN SOLO
003510* ARCHIVO DE SALIDA DE 132 COLUMNAS QUE LLEVA ENCABEZADO, UNA
003520* LINEA POR TRANSACCION, LAS LINEAS DE BITACORA Y LOS TOTALES DE
003530* CONTROL AL PIE; LINEA-REPORTE ES EL AREA GENERICA Y LAS
003540* LINEA-XXX DE WORKING-STORAGE SON LAS QUE SE ARMAN PARA CADA
003550* CASO (VER MAS ABAJO).
003560*****************************************************************
003570 FD  SETTLEMENT-REPORT.
003580 01  LINEA-REPORTE                 PIC X(132).
003590
003600 WORKING-STORAGE SECTION.
003610*****************************************************************
003620* ESTADOS DE ARCHIVO. CADA ARCHIVO DE LA CORRIDA TIENE SU PROPIO
003630* CAMPO DE ESTADO, CAMPO SUELTO (SIN AGRUPAR), IGUAL QUE EN LOS
003640* DEMAS PROGRAMAS DEL AREA.
003650*****************************************************************
003660 01  FS-PRODMAST                   PIC XX.
003670 01  FS-CLIEMAST                   PIC XX.
003680 01  FS-CTAMAST                    PIC XX.
003690 01  FS-CATPROV                    PIC XX.
003700 01  FS-TRANFILE                   PIC XX.
003710 01  FS-PRODSAL                    PIC XX.
003720 01  FS-CLIESAL                    PIC XX.
003730 01  FS-CTASAL                     PIC XX.
003740 01  FS-PEDIFILE                   PIC XX.
003750 01  FS-LIQREPT                    PIC XX.
003760* TODOS LOS FS- SE REVISAN CONTRA "00" AL ABRIR (10000-INICIO);
003770* DURANTE LA LECTURA SOLO SE MIRA EL AT END DEL READ, NO EL
003780* CAMPO DE ESTADO, IGUAL QUE EN LOS PROGRAMAS DE ARCHIVOS.
003790*****************************************************************
003800* INTERRUPTORES DE CONTROL DE LA CORRIDA. CAMPOS SUELTOS CON SUS
003810* CONDICION-NOMBRE, COMO EL SW-EOF DE LOS PROGRAMAS DE ARCHIVOS.
003820* CADA UNO SE REINICIALIZA EN SU PROPIA BUSQUEDA (16000/17000/
003830* 18000/19000) ANTES DE RECORRER LA TABLA.
003840*****************************************************************
003850 01  SW-FIN-TRANSACCIONES          PIC 9 VALUE 0.
003860     88  HAY-MAS-TRANSACCIONES         VALUE 0.
003870     88  NO-HAY-MAS-TRANSACCIONES      VALUE 1.
003880 01  SW-PROD-ENCONTRADO             PIC X VALUE "N".
003890     88  PROD-ENCONTRADO                VALUE "S".
003900     88  PROD-NO-ENCONTRADO             VALUE "N".
003910 01  SW-CLIE-ENCONTRADO             PIC X VALUE "N".
003920     88  CLIE-ENCONTRADO                VALUE "S".
003930     88  CLIE-NO-ENCONTRADO             VALUE "N".
003940 01  SW-CTA-ENCONTRADA              PIC X VALUE "N".
003950     88  CTA-ENCONTRADA                 VALUE "S".
003960     88  CTA-NO-ENCONTRADA              VALUE "N".
003970 01  SW-CAT-ENCONTRADO              PIC X VALUE "N".
003980     88  CAT-ENCONTRADO                 VALUE "S".
003990     88  CAT-NO-ENCONTRADO              VALUE "N".
004000 01  SW-PAGO                        PIC X VALUE "N".
004010     88  PAGO-APROBADO                  VALUE "S".
004020     88  PAGO-RECHAZADO                 VALUE "N".
004030 01  SW-CANJE                       PIC X VALUE "N".
004040     88  CANJE-APLICADO                 VALUE "S".
004050     88  CANJE-NO-APLICADO              VALUE "N".
004060* SW-PAGO Y SW-CANJE SE FIJAN UNA VEZ POR TRANSACCION, EN
004070* 42000-DEBITAR-CUENTA Y 41000-CALC-MONTO-DEBIDO RESPECTIVAMENTE,
004080* Y SE LEEN DESPUES EN 40000 PARA DECIDIR SI SE ACREDITAN PUNTOS
004090* Y SE ACTUALIZA STOCK, O SI LA TRANSACCION QUEDA RECHAZADA.
004100*****************************************************************
004110* SUBINDICES DE BUSQUEDA Y CARGA DE LAS TABLAS EN MEMORIA
004120* (TKT-0539). CAMPOS SUELTOS EN COMP, SIN INDEXED BY; SE MUEVEN
004130* A MANO CON MOVE/ADD Y SE RECORREN CON PERFORM VARYING, IGUAL
004140* QUE LOS SUBINDICES DE LOS PROGRAMAS DE TABLAS DEL AREA.
004150* UN MISMO SUBINDICE SE REUTILIZA PARA CARGAR LA TABLA, PARA
004160* BUSCAR EN ELLA Y PARA RECORRERLA AL FINAL DE LA CORRIDA; NO
004170* HACE FALTA UN JUEGO DE CAMPOS DISTINTO PARA CADA COSA.
004180*****************************************************************
004190 01  IND-PROD                      PIC 9(5) COMP.
004200 01  IND-CLI                       PIC 9(5) COMP.
004210 01  IND-CTA                       PIC 9(5) COMP.
004220 01  IND-CAT                       PIC 9(5) COMP.
004230 01  IND-ITEM                      PIC 9(3) COMP.
004240*****************************************************************
004250* TABLA EN MEMORIA DE PRODUCTOS (11000-CARGAR-PRODUCTOS). TAMANO
004260* FIJO DE 500 RENGLONES, EL CUPO REAL QUEDA EN CANT-PRODUCTOS.
004270*****************************************************************
004280 01  TABLA-PRODUCTOS.
004290     02  CANT-PRODUCTOS            PIC 9(5) COMP.
004300     02  FILA-PRODUCTO OCCURS 500 TIMES.
004310         COPY VTAPRD1.
004320*****************************************************************
004330* TABLA EN MEMORIA DE CLIENTES (12000-CARGAR-CLIENTES). TAMANO
004340* FIJO DE 300 RENGLONES, EL CUPO REAL QUEDA EN CANT-CLIENTES.
004350*****************************************************************
004360 01  TABLA-CLIENTES.
004370     02  CANT-CLIENTES             PIC 9(5) COMP.
004380     02  FILA-CLIENTE OCCURS 300 TIMES.
004390         COPY VTACLI1.
004400*****************************************************************
004410* TABLA EN MEMORIA DE CUENTAS (13000-CARGAR-CUENTAS). TAMANO
004420* FIJO DE 300 RENGLONES, EL CUPO REAL QUEDA EN CANT-CUENTAS.
004430*****************************************************************
004440 01  TABLA-CUENTAS.
004450     02  CANT-CUENTAS              PIC 9(5) COMP.
004460     02  FILA-CUENTA OCCURS 300 TIMES.
004470         COPY VTACTA1.
004480*****************************************************************
004490* TABLA EN MEMORIA DEL CATALOGO DE PROVEEDOR (14000-CARGAR-
004500* CATALOGO). MISMO LAYOUT QUE EL PRODUCTO, DECLARADO A MANO
004510* PARA NO VOLVER A COPIAR VTAPRD1 (TKT-0215). TAMANO FIJO DE
004520* 500 RENGLONES, EL CUPO REAL QUEDA EN CANT-CATALOGO.
004530*****************************************************************
004540 01  TABLA-CATALOGO.
004550     02  CANT-CATALOGO             PIC 9(5) COMP.
004560     02  FILA-CATALOGO OCCURS 500 TIMES.
004570         05  COD-PROD-CAT              PIC X(10).
004580         05  DESC-PROD-CAT             PIC X(20).
004590         05  PRECIO-UNIT-CAT           PIC S9(5)V99.
004600         05  STOCK-DISP-CAT            PIC S9(7).
004610         05  STOCK-MINIMO-CAT          PIC 9(5).
004620         05  OFERTA-ESP-CAT            PIC X(20).
004630* PUNTOS-BONUS-CAT CIERRA EL RENGLON SIN FILLER, EL MISMO CRITERIO
004640* QUE SU RENGLON DE ORIGEN DE VTAPRD1 (TKT-0572).
004650         05  PUNTOS-BONUS-CAT          PIC 9(5).
004660*****************************************************************
004670* TABLA EN MEMORIA DE LOS ITEMS DE LA TRANSACCION EN CURSO
004680* (21000-ACUMULAR-ITEMS), USADA AL LIQUIDAR PARA REPETIR EL
004690* DESCUENTO DE STOCK Y EL CALCULO DE PUNTOS BONUS (TKT-0145).
004700* TAMANO FIJO DE 100 RENGLONES, EL CUPO REAL QUEDA EN
004710* CANT-ITEMS-TRX. IND-PROD-ITEM GUARDA EL SUBINDICE DE
004720* TABLA-PRODUCTOS YA ENCONTRADO PARA ESE ITEM, PARA NO TENER
004730* QUE VOLVER A BUSCARLO AL LIQUIDAR.
004740*****************************************************************
004750 01  TABLA-ITEMS-TRX.
004760     02  CANT-ITEMS-TRX            PIC 9(3) COMP.
004770     02  FILA-ITEM-TRX OCCURS 100 TIMES.
004780         05  IND-PROD-ITEM             PIC 9(5) COMP.
004790         05  CANT-ITEM                 PIC 9(5) COMP.
004800         05  TOTAL-ITEM                PIC S9(9)V99.
004810         05  PUNTOS-BONUS-ITEM         PIC 9(7) COMP.
004820         05  FILLER                    PIC X(02).
004830* LA TABLA-ITEMS-TRX SE VUELVE A ARMAR DESDE CERO PARA CADA
004840* TRANSACCION (MOVE 0 TO CANT-ITEMS-TRX EN 20000-PROCESO); NO
004850* QUEDAN RENGLONES DE LA TRANSACCION ANTERIOR COLGADOS PORQUE
004860* TODO RECORRIDO VA DE 1 A CANT-ITEMS-TRX, NUNCA AL TAMANO FIJO
004870* DE 100.
004880*****************************************************************
004890* RENGLON DE BITACORA (82000-LINEA-BITACORA), TKT-0247
004900*****************************************************************
004910 01  REG-BITACORA.
004920     COPY VTABIT1.
004930*****************************************************************
004940* FECHA DE CORRIDA - VER TKT-0347/TKT-0352 (CERTIFICACION Y2K)
004950*****************************************************************
004960 01  FECHA-SISTEMA.
004970     05  FECHA-SISTEMA-8           PIC 9(8).
004980     05  FILLER                    PIC X(02).
004990 01  FECHA-SISTEMA-R REDEFINES FECHA-SISTEMA.
005000     05  ANO-SISTEMA               PIC 9(4).
005010     05  MES-SISTEMA               PIC 9(2).
005020     05  DIA-SISTEMA               PIC 9(2).
005030     05  FILLER                    PIC X(02).
005040 01  FECHA-EDITADA.
005050     05  FE-MES                    PIC 9(2).
005060     05  FILLER                    PIC X VALUE "/".
005070     05  FE-DIA                    PIC 9(2).
005080     05  FILLER                    PIC X VALUE "/".
005090     05  FE-ANO                    PIC 9(4).
005100* FECHA-EDITADA SE ARMA UNA SOLA VEZ EN 10000-INICIO A PARTIR DE
005110* FECHA-SISTEMA-R Y SE USA EN EL ENCABEZADO DEL REPORTE
005120* (80000-ENCABEZADO-REPORTE); EL ORDEN DE MES/DIA/ANO ES EL QUE
005130* USA ESTE DEPARTAMENTO EN TODOS SUS REPORTES IMPRESOS.
005140*****************************************************************
005150* DATOS DE LA TRANSACCION EN CURSO, FIJADOS AL ROMPER CONTROL
005160* POR COD-TRANSACCION EN 20000-PROCESO Y USADOS DURANTE TODA LA
005170* LIQUIDACION DE LA TRANSACCION. ID-CONTROL-R DESDOBLA EL
005180* NUMERO DE TRANSACCION EN SU PREFIJO DE LOTE Y SU SECUENCIA,
005190* LA MISMA FORMA EN QUE EL AREA DE ENTRADA DE DATOS NUMERA LOS
005200* LOTES DE TRANSACCIONES ANTES DE MANDARLOS A PROCESAR.
005210*****************************************************************
005220 01  TRX-ACTUAL.
005230     05  ID-CONTROL                PIC X(12).
005240     05  ID-CONTROL-R REDEFINES ID-CONTROL.
005250         10  ID-CONTROL-PREFIJO        PIC X(04).
005260         10  ID-CONTROL-SECUENCIA      PIC X(08).
005270* COD-CLIENTE-TRX/NRO-CUENTA-TRX QUEDAN FIJOS PARA TODA LA
005280* TRANSACCION, COPIADOS DEL PRIMER RENGLON EN 20000-PROCESO.
005290     05  COD-CLIENTE-TRX            PIC X(10).
005300     05  NRO-CUENTA-TRX             PIC X(10).
005310* COPIA DE IND-USA-PUNTOS/PUNTOS-A-REDIMIR DEL PRIMER RENGLON;
005320* 41000-CALC-MONTO-DEBIDO LOS LEE DE ACA, NO DEL RENGLON DE
005330* TRANSACCION (QUE YA PUDO HABER SIDO SOBRESCRITO POR 22000).
005340     05  SW-USA-PUNTOS-TRX          PIC X(01).
005350         88  USA-PUNTOS-TRX-SI          VALUE "Y".
005360     05  PUNTOS-A-REDIMIR-TRX       PIC 9(7) COMP.
005370     05  FILLER                    PIC X(04).
005380*****************************************************************
005390* CALCULOS DE LA TRANSACCION EN CURSO
005400*****************************************************************
005410 01  CALC-TRX.
005420* TOTAL-TRX ES EL BRUTO DE LA CANASTA, SUMA DE TOTAL-ITEM-CALC DE
005430* CADA RENGLON ACEPTADO (21000-ACUMULAR-ITEMS).
005440     05  TOTAL-TRX                 PIC S9(9)V99.
005450     05  MONTO-DEBIDO               PIC S9(9)V99.
005460     05  MONTO-DEBIDO-R REDEFINES MONTO-DEBIDO.
005470         10  MONTO-DEBIDO-PESOS         PIC S9(9).
005480         10  MONTO-DEBIDO-CTVOS         PIC 99.
005490* PUNTOS-VALOR ES EL CAMPO DE PASO QUE CONVIERTE PUNTOS-A-REDIMIR-
005500* TRX A UNIDADES DE MONEDA (100 PUNTOS = 1 UNIDAD) ANTES DE
005510* RESTARLO DE MONTO-DEBIDO EN 41000.
005520     05  PUNTOS-VALOR               PIC S9(5)V99.
005530     05  PUNTOS-GANADOS-TRX         PIC 9(7) COMP.
005540     05  FILLER                    PIC X(08).
005550* MONTO-DEBIDO-R SOLO SE USA PARA PODER MOSTRAR POR SEPARADO LOS
005560* PESOS Y LOS CENTAVOS DEBITADOS SI ALGUN DIA SE NECESITA UN
005570* REPORTE DE AUDITORIA MAS FINO; LA IMPRESION ACTUAL USA
005580* DET-MONTO-DEBIDO CON EDICION ZZZ,ZZ9.99 DIRECTAMENTE DESDE
005590* MONTO-DEBIDO, SIN PASAR POR EL REDEFINES.
005600*****************************************************************
005610* CONTADORES Y ACUMULADORES DE LA CORRIDA. SE PONEN EN CERO EN
005620* 10000-INICIO Y SE VAN SUMANDO TRANSACCION POR TRANSACCION EN
005630* 40000/60000; SE IMPRIMEN AL FINAL EN 95000-TOTALES-REPORTE.
005640*****************************************************************
005650 01  CONTADORES-CORRIDA.
005660     05  TOT-TRANS-LEIDAS           PIC 9(7) COMP.
005670     05  TOT-TRANS-LIQUIDADAS       PIC 9(7) COMP.
005680     05  TOT-TRANS-RECHAZADAS       PIC 9(7) COMP.
005690     05  TOT-PEDIDOS-COLOCADOS      PIC 9(5) COMP.
005700     05  TOT-PEDIDOS-RECHAZADOS     PIC 9(5) COMP.
005710     05  TOT-PUNTOS-OTORGADOS       PIC 9(9) COMP.
005720     05  SEC-PEDIDO                 PIC 9(7) COMP VALUE 0.
005730     05  FILLER                    PIC X(03).
005740 01  TOT-MONTO-LIQUIDADO             PIC S9(11)V99.
005750 01  TOT-MONTO-LIQ-R REDEFINES TOT-MONTO-LIQUIDADO.
005760     05  TOT-MONTO-LIQ-PESOS             PIC S9(11).
005770     05  TOT-MONTO-LIQ-CTVOS             PIC 99.
005780* TOT-MONTO-LIQ-R NO LLEVA FILLER PROPIO PORQUE REDEFINE UN
005790* ELEMENTAL DE UN SOLO CAMPO SIN BYTES DE SOBRA PARA RELLENAR;
005800* CRECER EL ACUMULADOR PARA DEJAR HUECO DE FILLER ROMPERIA LA
005810* ARITMETICA DE SUMA QUE LO ALIMENTA EN 40000-LIQUIDAR-
005820* TRANSACCION. ES LA UNICA EXCEPCION DEL PROGRAMA (VER DESIGN).
005830*****************************************************************
005840* ARMADO DEL CODIGO DE PEDIDO A PROVEEDOR. SEC-PEDIDO SE TRAE DE
005850* CONTADORES-CORRIDA Y SE EDITA A 9 DIGITOS CON CEROS A LA
005860* IZQUIERDA PARA QUE TODOS LOS CODIGOS DE PEDIDO TENGAN EL MISMO
005870* ANCHO EN ORDER-FILE (60000-TRAMITAR-PEDIDO).
005880*****************************************************************
005890 01  COD-PEDIDO-ARMADO.
005900     05  FILLER                    PIC X(03) VALUE "PED".
005910     05  SEC-PEDIDO-EDIT            PIC 9(09).
005920*****************************************************************
005930* CAMPOS DE TRABAJO SUELTOS DE USO TEMPORAL (TKT-0539). ESTOS NO
005940* SON PARTE DE NINGUN REGISTRO NI TABLA, SON VARIABLES DE CALCULO
005950* DE PASO, POR ESO VAN A NIVEL 77 EN VEZ DE NIVEL 01.
005960*****************************************************************
005970 77  COD-PROD-BUSCA                 PIC X(10).
005980 77  TOTAL-ITEM-CALC                PIC S9(9)V99.
005990 77  DIV-3                          PIC 9(5) COMP.
006000 77  MOD-3                          PIC 9(5) COMP.
006010 77  PAY-UNITS                      PIC 9(5) COMP.
006020*****************************************************************
006030* LINEAS DEL REPORTE DE LIQUIDACION (132 COLUMNAS)
006040*****************************************************************
006050* LINEA-ENCAB1 SE IMPRIME UNA SOLA VEZ, AL TOPE DE LA PRIMERA
006060* PAGINA (80000-ENCABEZADO-REPORTE); LLEVA EL TITULO FIJO DEL
006070* REPORTE, SIN DATOS VARIABLES.
006080 01  LINEA-ENCAB1.
006090     05  FILLER                    PIC X(40) VALUE SPACES.
006100     05  FILLER                    PIC X(52) VALUE
006110         "SISTEMA DE LIQUIDACION DE VENTAS - REPORTE DE CORRIDA".
006120     05  FILLER                    PIC X(40) VALUE SPACES.
006130* LINEA-ENCAB2 LLEVA LA FECHA DE CORRIDA, EDITADA DESDE
006140* FECHA-EDITADA (ENCAB2-FECHA).
006150 01  LINEA-ENCAB2.
006160     05  FILLER                    PIC X(10) VALUE SPACES.
006170     05  FILLER                    PIC X(13) VALUE
006180         "FECHA CORRIDA".
006190     05  ENCAB2-FECHA               PIC X(10).
006200     05  FILLER                    PIC X(99) VALUE SPACES.
006210* LINEA-ENCAB3 ES LA FILA DE TITULOS DE COLUMNA DE LA GRILLA DE
006220* DETALLE QUE SIGUE; EL ORDEN DE LOS FILLER-TITULO COINCIDE
006230* COLUMNA POR COLUMNA CON LOS CAMPOS DE LINEA-DETALLE MAS ABAJO.
006240 01  LINEA-ENCAB3.
006250     05  FILLER                    PIC X(01) VALUE SPACES.
006260     05  FILLER                    PIC X(14) VALUE "TRANSACCION".
006270     05  FILLER                    PIC X(12) VALUE "CLIENTE".
006280     05  FILLER                    PIC X(14) VALUE "TOTAL BRUTO".
006290     05  FILLER                    PIC X(14) VALUE
006300         "PTOS CANJEADOS".
006310     05  FILLER                    PIC X(14) VALUE "MONTO DEBIDO".
006320     05  FILLER                    PIC X(12) VALUE "ESTADO".
006330     05  FILLER                    PIC X(14) VALUE "PTOS GANADOS".
006340     05  FILLER                    PIC X(37) VALUE SPACES.
006350* LINEA-DETALLE SE ARMA UNA VEZ POR TRANSACCION LIQUIDADA O
006360* RECHAZADA (81000-DETALLE-REPORTE); DET-ESTADO TRAE "LIQUIDADA"
006370* O "RECHAZADA" SEGUN SW-PAGO AL MOMENTO DE IMPRIMIR.
006380 01  LINEA-DETALLE.
006390     05  FILLER                    PIC X(01) VALUE SPACES.
006400     05  DET-TRX                    PIC X(12).
006410     05  FILLER                    PIC X(02) VALUE SPACES.
006420     05  DET-CLIENTE                PIC X(10).
006430     05  FILLER                    PIC X(02) VALUE SPACES.
006440     05  DET-TOTAL-BRUTO            PIC ZZZ,ZZ9.99.
006450     05  FILLER                    PIC X(02) VALUE SPACES.
006460     05  DET-PUNTOS-CANJ            PIC ZZZ,ZZ9.
006470     05  FILLER                    PIC X(02) VALUE SPACES.
006480     05  DET-MONTO-DEBIDO           PIC ZZZ,ZZ9.99.
006490     05  FILLER                    PIC X(02) VALUE SPACES.
006500     05  DET-ESTADO                 PIC X(09).
006510     05  FILLER                    PIC X(02) VALUE SPACES.
006520     05  DET-PUNTOS-GAN             PIC ZZZ,ZZ9.
006530     05  FILLER                    PIC X(54) VALUE SPACES.
006540* LINEA-BITACORA-IMPR IMPRIME CADA RENGLON DE AUDITORIA DEBAJO DE
006550* LA TRANSACCION QUE LO GENERO (82000-LINEA-BITACORA); BIT-TIPO-
006560* IMPR TRAE LA ETIQUETA DEL SWITCH DE BITACORA ACTIVO.
006570 01  LINEA-BITACORA-IMPR.
006580     05  FILLER                    PIC X(01) VALUE SPACES.
006590     05  FILLER                    PIC X(10) VALUE "BITACORA:".
006600     05  BIT-TIPO-IMPR               PIC X(16).
006610     05  FILLER                    PIC X(02) VALUE SPACES.
006620     05  BIT-TEXTO-IMPR              PIC X(80).
006630     05  FILLER                    PIC X(23) VALUE SPACES.
006640* LINEA-TOTALES SE REUTILIZA PARA LAS SIETE LINEAS DE CONTROL
006650* TOTAL AL FINAL DEL REPORTE (95000-TOTALES-REPORTE); NO TODA
006660* LINEA USA LOS DOS CAMPOS DE VALOR, ALGUNAS SOLO LA CANTIDAD Y
006670* OTRAS SOLO EL MONTO.
006680 01  LINEA-TOTALES.
006690     05  FILLER                    PIC X(01) VALUE SPACES.
006700     05  TOT-ETIQUETA                PIC X(45).
006710     05  FILLER                    PIC X(02) VALUE SPACES.
006720     05  TOT-VALOR-CANT              PIC ZZZ,ZZZ,ZZ9.
006730     05  FILLER                    PIC X(02) VALUE SPACES.
006740     05  TOT-VALOR-MONTO             PIC ZZZ,ZZZ,ZZ9.99-.
006750     05  FILLER                    PIC X(57) VALUE SPACES.
006760 01  LINEA-BLANCO                   PIC X(132) VALUE SPACES.
006770* CADA LINEA-XXX SE ARMA EN WORKING-STORAGE Y SE VUELCA AL
006780* LINEA-REPORTE DE 132 POSICIONES CON WRITE ... FROM, NUNCA SE
006790* ESCRIBE DIRECTO SOBRE LINEA-REPORTE. ASI SE PUEDE TENER UN
006800* LAYOUT DE COLUMNAS DISTINTO PARA ENCABEZADO, DETALLE, BITACORA
006810* Y TOTALES SIN DECLARAR CUATRO FD SEPARADOS.
006820*****************************************************************
006830* TEXTO AUXILIAR DE BITACORA Y CAMPOS DE EDICION PARA LAS LINEAS
006840* DE AUDITORIA DEL REPORTE. TEXTO-AUX SE ARMA CON STRING EN CADA
006850* PARRAFO QUE DEJA UNA LINEA DE BITACORA (40000/50010/60000/
006860* 70000) Y SE COPIA A TEXTO-BITACORA ANTES DE LLAMAR A
006870* 82000-LINEA-BITACORA.
006880*****************************************************************
006890 01  TEXTO-AUX                      PIC X(80).
006900 01  MONTO-EDIT                     PIC ZZZ,ZZ9.99.
006910 01  NIVEL-EDIT                     PIC ZZZZZZ9.
006920
006930 PROCEDURE DIVISION.
006940*****************************************************************
006950* PARRAFO PRINCIPAL. ABRE ARCHIVOS Y CARGA TABLAS, PROCESA EL
006960* TRANSACTION-FILE TRANSACCION POR TRANSACCION HASTA FIN DE
006970* ARCHIVO, Y CIERRA REGRABANDO LOS MAESTROS Y EL REPORTE.
006980*****************************************************************
006990 MAIN-PROCEDURE.
007000     PERFORM 10000-INICIO THRU 10000-INICIO-EXIT.
007010     PERFORM 20000-PROCESO THRU 20000-PROCESO-EXIT
007020         UNTIL NO-HAY-MAS-TRANSACCIONES.
007030     PERFORM 90000-FINAL THRU 90000-FINAL-EXIT.
007040     STOP RUN.
007050*****************************************************************
007060* 10000-INICIO - APERTURA DE ARCHIVOS Y CARGA DE TABLAS. SI
007070* CUALQUIER ARCHIVO NO ABRE EN "00" LA CORRIDA NO ARRANCA, SE VA
007080* DIRECTO A 99000-ABORTAR.
007090*****************************************************************
007100* LOS DIEZ ARCHIVOS SE ABREN EN EL MISMO ORDEN EN QUE APARECEN EN
007110* FILE-CONTROL, ENTRADAS PRIMERO Y SALIDAS DESPUES, CADA UNO CON
007120* SU PROPIA VERIFICACION DE FS- (NO HAY UNA RUTINA COMUN DE
007130* CHEQUEO, IGUAL QUE EN LOS DEMAS PROGRAMAS DE ARCHIVOS DEL AREA).
007140 10000-INICIO.
007150     OPEN INPUT  PRODUCT-MASTER.
007160     IF FS-PRODMAST NOT = "00"
007170         DISPLAY "VTALIQ1 - ERROR ABRIR PRODUCT-MASTER, FS="
007180             FS-PRODMAST
007190         GO TO 99000-ABORTAR
007200     END-IF.
007210     OPEN INPUT  CUSTOMER-MASTER.
007220     IF FS-CLIEMAST NOT = "00"
007230         DISPLAY "VTALIQ1 - ERROR ABRIR CUSTOMER-MASTER, FS="
007240             FS-CLIEMAST
007250         GO TO 99000-ABORTAR
007260     END-IF.
007270     OPEN INPUT  ACCOUNT-MASTER.
007280     IF FS-CTAMAST NOT = "00"
007290         DISPLAY "VTALIQ1 - ERROR ABRIR ACCOUNT-MASTER, FS="
007300             FS-CTAMAST
007310         GO TO 99000-ABORTAR
007320     END-IF.
007330     OPEN INPUT  SUPPLIER-CATALOG.
007340     IF FS-CATPROV NOT = "00"
007350         DISPLAY "VTALIQ1 - ERROR ABRIR SUPPLIER-CATALOG, FS="
007360             FS-CATPROV
007370         GO TO 99000-ABORTAR
007380     END-IF.
007390     OPEN INPUT  TRANSACTION-FILE.
007400     IF FS-TRANFILE NOT = "00"
007410         DISPLAY "VTALIQ1 - ERROR ABRIR TRANSACTION-FILE, FS="
007420             FS-TRANFILE
007430         GO TO 99000-ABORTAR
007440     END-IF.
007450     OPEN OUTPUT PRODUCT-MASTER-OUT.
007460     IF FS-PRODSAL NOT = "00"
007470         DISPLAY "VTALIQ1 - ERROR ABRIR PRODUCT-MASTER-OUT, FS="
007480             FS-PRODSAL
007490         GO TO 99000-ABORTAR
007500     END-IF.
007510     OPEN OUTPUT CUSTOMER-MASTER-OUT.
007520     IF FS-CLIESAL NOT = "00"
007530         DISPLAY "VTALIQ1 - ERROR ABRIR CUSTOMER-MASTER-OUT, FS="
007540             FS-CLIESAL
007550         GO TO 99000-ABORTAR
007560     END-IF.
007570     OPEN OUTPUT ACCOUNT-MASTER-OUT.
007580     IF FS-CTASAL NOT = "00"
007590         DISPLAY "VTALIQ1 - ERROR ABRIR ACCOUNT-MASTER-OUT, FS="
007600             FS-CTASAL
007610         GO TO 99000-ABORTAR
007620     END-IF.
007630     OPEN OUTPUT ORDER-FILE.
007640     IF FS-PEDIFILE NOT = "00"
007650         DISPLAY "VTALIQ1 - ERROR ABRIR ORDER-FILE, FS="
007660             FS-PEDIFILE
007670         GO TO 99000-ABORTAR
007680     END-IF.
007690     OPEN OUTPUT SETTLEMENT-REPORT.
007700     IF FS-LIQREPT NOT = "00"
007710         DISPLAY "VTALIQ1 - ERROR ABRIR SETTLEMENT-REPORT, FS="
007720             FS-LIQREPT
007730         GO TO 99000-ABORTAR
007740     END-IF.
007750     MOVE 0 TO SW-FIN-TRANSACCIONES.
007760     MOVE 0 TO TOT-TRANS-LEIDAS TOT-TRANS-LIQUIDADAS
007770         TOT-TRANS-RECHAZADAS TOT-PEDIDOS-COLOCADOS
007780         TOT-PEDIDOS-RECHAZADOS TOT-PUNTOS-OTORGADOS.
007790     MOVE 0 TO TOT-MONTO-LIQUIDADO.
007800*    TKT-0347/TKT-0352 - FECHA DE CORRIDA A 8 DIGITOS (Y2K)
007810     ACCEPT FECHA-SISTEMA-8 FROM DATE YYYYMMDD.                   TKT-0347
007820     MOVE MES-SISTEMA TO FE-MES.
007830     MOVE DIA-SISTEMA TO FE-DIA.
007840     MOVE ANO-SISTEMA TO FE-ANO.
007850     PERFORM 11000-CARGAR-PRODUCTOS
007860         THRU 11000-CARGAR-PRODUCTOS-EXIT.
007870     PERFORM 12000-CARGAR-CLIENTES
007880         THRU 12000-CARGAR-CLIENTES-EXIT.
007890     PERFORM 13000-CARGAR-CUENTAS THRU 13000-CARGAR-CUENTAS-EXIT.
007900     PERFORM 14000-CARGAR-CATALOGO
007910         THRU 14000-CARGAR-CATALOGO-EXIT.
007920     PERFORM 80000-ENCABEZADO-REPORTE
007930         THRU 80000-ENCABEZADO-REPORTE-EXIT.
007940     PERFORM 22000-LEER-TRANSACCION
007950         THRU 22000-LEER-TRANSACCION-EXIT.
007960 10000-INICIO-EXIT.
007970     EXIT.
007980*****************************************************************
007990* 11000-CARGAR-PRODUCTOS - CARGA EL MAESTRO DE PRODUCTOS EN
008000* LA TABLA-PRODUCTOS. EL SUBINDICE IND-PROD SE MUEVE A MANO, NO
008010* HAY INDEXED BY (TKT-0539).
008020*****************************************************************
008030 11000-CARGAR-PRODUCTOS.
008040     MOVE 0 TO CANT-PRODUCTOS.
008050     READ PRODUCT-MASTER
008060         AT END GO TO 11000-CARGAR-PRODUCTOS-EXIT
008070     END-READ.
008080* CADA VUELTA RESERVA LA SIGUIENTE FILA DE LA TABLA SUMANDO 1 A
008090* CANT-PRODUCTOS Y COPIANDOLO A IND-PROD; NO HAY SET NI INDEXED
008100* BY, EL SUBINDICE ES UN CAMPO COMP COMO CUALQUIER OTRO.
008110* SE COPIA CAMPO POR CAMPO EN VEZ DE MOVER EL GRUPO ENTERO PORQUE
008120* EL RENGLON DEL FD Y LA FILA DE LA TABLA NO TIENEN EXACTAMENTE
008130* LOS MISMOS NOMBRES DE CAMPO (SUFIJO -ENT DE UN LADO, SIN SUFIJO
008140* DEL OTRO); UN MOVE CORRESPONDING NO APLICA AQUI.
008150 11010-CARGAR-PRODUCTOS-LOOP.
008160     ADD 1 TO CANT-PRODUCTOS.
008170     MOVE CANT-PRODUCTOS TO IND-PROD.
008180     MOVE COD-PROD-ENT        TO COD-PROD (IND-PROD).
008190     MOVE DESC-PROD-ENT       TO DESC-PROD (IND-PROD).
008200     MOVE PRECIO-UNIT-ENT     TO PRECIO-UNIT (IND-PROD).
008210     MOVE STOCK-DISP-ENT      TO STOCK-DISP (IND-PROD).
008220     MOVE STOCK-MINIMO-ENT    TO STOCK-MINIMO (IND-PROD).
008230     MOVE OFERTA-ESP-ENT      TO OFERTA-ESP (IND-PROD).
008240     MOVE PUNTOS-BONUS-ENT    TO PUNTOS-BONUS (IND-PROD).
008250     READ PRODUCT-MASTER
008260         AT END GO TO 11000-CARGAR-PRODUCTOS-EXIT
008270     END-READ.
008280     GO TO 11010-CARGAR-PRODUCTOS-LOOP.
008290 11000-CARGAR-PRODUCTOS-EXIT.
008300     EXIT.
008310*****************************************************************
008320* 12000-CARGAR-CLIENTES - CARGA EL MAESTRO DE CLIENTES EN
008330* LA TABLA-CLIENTES. MISMO ESQUEMA DE INDICE QUE 11000 (TKT-0539).
008340*****************************************************************
008350 12000-CARGAR-CLIENTES.
008360     MOVE 0 TO CANT-CLIENTES.
008370     READ CUSTOMER-MASTER
008380         AT END GO TO 12000-CARGAR-CLIENTES-EXIT
008390     END-READ.
008400* MISMO ESQUEMA DE RESERVA DE FILA QUE 11010, SOBRE
008410* TABLA-CLIENTES EN VEZ DE TABLA-PRODUCTOS.
008420 12010-CARGAR-CLIENTES-LOOP.
008430     ADD 1 TO CANT-CLIENTES.
008440     MOVE CANT-CLIENTES TO IND-CLI.
008450     MOVE COD-CLIENTE-ENT     TO COD-CLIENTE (IND-CLI).
008460     MOVE NOM-CLIENTE-ENT     TO NOM-CLIENTE (IND-CLI).
008470     MOVE EMAIL-CLIENTE-ENT   TO EMAIL-CLIENTE (IND-CLI).
008480     MOVE PUNTOS-FIDELIDAD-ENT TO PUNTOS-FIDELIDAD (IND-CLI).
008490     READ CUSTOMER-MASTER
008500         AT END GO TO 12000-CARGAR-CLIENTES-EXIT
008510     END-READ.
008520     GO TO 12010-CARGAR-CLIENTES-LOOP.
008530 12000-CARGAR-CLIENTES-EXIT.
008540     EXIT.
008550*****************************************************************
008560* 13000-CARGAR-CUENTAS - CARGA EL MAESTRO DE CUENTAS EN
008570* LA TABLA-CUENTAS. MISMO ESQUEMA DE INDICE QUE 11000 (TKT-0539).
008580*****************************************************************
008590 13000-CARGAR-CUENTAS.
008600     MOVE 0 TO CANT-CUENTAS.
008610     READ ACCOUNT-MASTER
008620         AT END GO TO 13000-CARGAR-CUENTAS-EXIT
008630     END-READ.
008640* MISMO ESQUEMA DE RESERVA DE FILA QUE 11010, SOBRE
008650* TABLA-CUENTAS.
008660 13010-CARGAR-CUENTAS-LOOP.
008670     ADD 1 TO CANT-CUENTAS.
008680     MOVE CANT-CUENTAS TO IND-CTA.
008690* SOLO DOS CAMPOS POR CUENTA; EL SALDO DE LA FILA ES EL QUE SE
008700* DEBITA EN 42000 Y EL QUE SE REGRABA EN 93000 AL FINAL.
008710     MOVE NRO-CUENTA-ENT      TO NRO-CUENTA (IND-CTA).
008720     MOVE SALDO-CUENTA-ENT    TO SALDO-CUENTA (IND-CTA).
008730     READ ACCOUNT-MASTER
008740         AT END GO TO 13000-CARGAR-CUENTAS-EXIT
008750     END-READ.
008760     GO TO 13010-CARGAR-CUENTAS-LOOP.
008770 13000-CARGAR-CUENTAS-EXIT.
008780     EXIT.
008790*****************************************************************
008800* 14000-CARGAR-CATALOGO - CARGA EL CATALOGO DE PROVEEDOR EN
008810* LA TABLA-CATALOGO (TKT-0215). MISMO ESQUEMA DE INDICE QUE
008820* 11000 (TKT-0539).
008830*****************************************************************
008840 14000-CARGAR-CATALOGO.
008850     MOVE 0 TO CANT-CATALOGO.
008860     READ SUPPLIER-CATALOG
008870         AT END GO TO 14000-CARGAR-CATALOGO-EXIT
008880     END-READ.
008890* MISMO ESQUEMA DE RESERVA DE FILA QUE 11010, SOBRE
008900* TABLA-CATALOGO (TKT-0215).
008910 14010-CARGAR-CATALOGO-LOOP.
008920     ADD 1 TO CANT-CATALOGO.
008930     MOVE CANT-CATALOGO TO IND-CAT.
008940* TABLA-CATALOGO ES UNA TABLA SEPARADA DE TABLA-PRODUCTOS AUNQUE
008950* COMPARTEN EL MISMO LAYOUT DE CAMPOS; EL STOCK DEL PROVEEDOR SE
008960* DESCUENTA EN 60000 SIN TOCAR EL STOCK DE GONDOLA DE
008970* TABLA-PRODUCTOS.
008980     MOVE COD-PROD-CAT-ENT      TO COD-PROD-CAT (IND-CAT).
008990     MOVE DESC-PROD-CAT-ENT     TO DESC-PROD-CAT (IND-CAT).
009000     MOVE PRECIO-UNIT-CAT-ENT   TO PRECIO-UNIT-CAT (IND-CAT).
009010     MOVE STOCK-DISP-CAT-ENT    TO STOCK-DISP-CAT (IND-CAT).
009020     MOVE STOCK-MINIMO-CAT-ENT  TO STOCK-MINIMO-CAT (IND-CAT).
009030     MOVE OFERTA-ESP-CAT-ENT    TO OFERTA-ESP-CAT (IND-CAT).
009040     MOVE PUNTOS-BONUS-CAT-ENT  TO PUNTOS-BONUS-CAT (IND-CAT).
009050     READ SUPPLIER-CATALOG
009060         AT END GO TO 14000-CARGAR-CATALOGO-EXIT
009070     END-READ.
009080     GO TO 14010-CARGAR-CATALOGO-LOOP.
009090 14000-CARGAR-CATALOGO-EXIT.
009100     EXIT.
009110*****************************************************************
009120* 16000-BUSCAR-PRODUCTO - BUSQUEDA LINEAL EN TABLA-PRODUCTOS POR
009130* EL COD-PROD RECIBIDO EN COD-PROD-BUSCA. IND-PROD ARRANCA EN 1
009140* Y SE VA SUMANDO DE UNO EN UNO HASTA ENCONTRAR O AGOTAR EL CUPO
009150* (TKT-0539, SIN INDEXED BY/SET).
009160*****************************************************************
009170 16000-BUSCAR-PRODUCTO.
009180     SET PROD-NO-ENCONTRADO TO TRUE.
009190     MOVE 1 TO IND-PROD.
009200* SI EL SUBINDICE PASA EL CUPO CARGADO, NO ESTA; SI COINCIDE EL
009210* CODIGO, SE DEJA EL SWITCH EN ENCONTRADO Y SE SALE CON IND-PROD
009220* YA APUNTANDO A LA FILA CORRECTA PARA EL LLAMADOR.
009230 16010-BUSCAR-PRODUCTO-LOOP.
009240     IF IND-PROD > CANT-PRODUCTOS
009250         GO TO 16000-BUSCAR-PRODUCTO-EXIT
009260     END-IF.
009270     IF COD-PROD (IND-PROD) = COD-PROD-BUSCA
009280         SET PROD-ENCONTRADO TO TRUE
009290         GO TO 16000-BUSCAR-PRODUCTO-EXIT
009300     END-IF.
009310     ADD 1 TO IND-PROD.
009320     GO TO 16010-BUSCAR-PRODUCTO-LOOP.
009330 16000-BUSCAR-PRODUCTO-EXIT.
009340     EXIT.
009350*****************************************************************
009360* 17000-BUSCAR-CLIENTE - BUSQUEDA LINEAL EN TABLA-CLIENTES POR
009370* EL COD-CLIENTE RECIBIDO EN COD-CLIENTE-TRX. MISMO ESQUEMA DE
009380* BUSQUEDA LINEAL QUE 16000 (TKT-0539).
009390*****************************************************************
009400 17000-BUSCAR-CLIENTE.
009410     SET CLIE-NO-ENCONTRADO TO TRUE.
009420     MOVE 1 TO IND-CLI.
009430* MISMO ESQUEMA DE RECORRIDO QUE 16010, SOBRE TABLA-CLIENTES.
009440 17010-BUSCAR-CLIENTE-LOOP.
009450     IF IND-CLI > CANT-CLIENTES
009460         GO TO 17000-BUSCAR-CLIENTE-EXIT
009470     END-IF.
009480     IF COD-CLIENTE (IND-CLI) = COD-CLIENTE-TRX
009490         SET CLIE-ENCONTRADO TO TRUE
009500         GO TO 17000-BUSCAR-CLIENTE-EXIT
009510     END-IF.
009520     ADD 1 TO IND-CLI.
009530     GO TO 17010-BUSCAR-CLIENTE-LOOP.
009540 17000-BUSCAR-CLIENTE-EXIT.
009550     EXIT.
009560*****************************************************************
009570* 18000-BUSCAR-CUENTA - BUSQUEDA LINEAL EN TABLA-CUENTAS POR EL
009580* NRO-CUENTA RECIBIDO EN NRO-CUENTA-TRX. MISMO ESQUEMA DE
009590* BUSQUEDA LINEAL QUE 16000 (TKT-0539).
009600*****************************************************************
009610 18000-BUSCAR-CUENTA.
009620     SET CTA-NO-ENCONTRADA TO TRUE.
009630     MOVE 1 TO IND-CTA.
009640* MISMO ESQUEMA DE RECORRIDO QUE 16010, SOBRE TABLA-CUENTAS.
009650 18010-BUSCAR-CUENTA-LOOP.
009660     IF IND-CTA > CANT-CUENTAS
009670         GO TO 18000-BUSCAR-CUENTA-EXIT
009680     END-IF.
009690     IF NRO-CUENTA (IND-CTA) = NRO-CUENTA-TRX
009700         SET CTA-ENCONTRADA TO TRUE
009710         GO TO 18000-BUSCAR-CUENTA-EXIT
009720     END-IF.
009730     ADD 1 TO IND-CTA.
009740     GO TO 18010-BUSCAR-CUENTA-LOOP.
009750 18000-BUSCAR-CUENTA-EXIT.
009760     EXIT.
009770*****************************************************************
009780* 19000-BUSCAR-CATALOGO - BUSQUEDA LINEAL EN TABLA-CATALOGO POR
009790* EL COD-PROD RECIBIDO EN COD-PROD-BUSCA. MISMO ESQUEMA DE
009800* BUSQUEDA LINEAL QUE 16000 (TKT-0539).
009810*****************************************************************
009820 19000-BUSCAR-CATALOGO.
009830     SET CAT-NO-ENCONTRADO TO TRUE.
009840     MOVE 1 TO IND-CAT.
009850* MISMO ESQUEMA DE RECORRIDO QUE 16010, SOBRE TABLA-CATALOGO.
009860 19010-BUSCAR-CATALOGO-LOOP.
009870     IF IND-CAT > CANT-CATALOGO
009880         GO TO 19000-BUSCAR-CATALOGO-EXIT
009890     END-IF.
009900     IF COD-PROD-CAT (IND-CAT) = COD-PROD-BUSCA
009910         SET CAT-ENCONTRADO TO TRUE
009920         GO TO 19000-BUSCAR-CATALOGO-EXIT
009930     END-IF.
009940     ADD 1 TO IND-CAT.
009950     GO TO 19010-BUSCAR-CATALOGO-LOOP.
009960 19000-BUSCAR-CATALOGO-EXIT.
009970     EXIT.
009980*****************************************************************
009990* 20000-PROCESO - RUPTURA DE CONTROL POR COD-TRANSACCION
010000* (TKT-0145). ACUMULA LOS RENGLONES DE UNA MISMA TRANSACCION Y
010010* LIQUIDA AL CAMBIAR DE CLAVE O AL LLEGAR FIN DE ARCHIVO. EL
010020* RENGLON YA VIENE LEIDO DE 10000-INICIO O DE LA VUELTA ANTERIOR.
010030*****************************************************************
010040 20000-PROCESO.
010050* EL RENGLON YA LEIDO (DE 10000-INICIO O DE LA VUELTA ANTERIOR DE
010060* 21010) FIJA LOS DATOS DE CABECERA DE LA TRANSACCION QUE EMPIEZA.
010070     MOVE COD-TRANSACCION     TO ID-CONTROL.
010080     MOVE COD-CLIENTE-TRX     TO COD-CLIENTE-TRX OF TRX-ACTUAL.
010090     MOVE NRO-CUENTA-TRX      TO NRO-CUENTA-TRX OF TRX-ACTUAL.
010100     MOVE IND-USA-PUNTOS      TO SW-USA-PUNTOS-TRX.
010110     MOVE PUNTOS-A-REDIMIR    TO PUNTOS-A-REDIMIR-TRX.
010120     MOVE 0 TO CANT-ITEMS-TRX.
010130     MOVE 0 TO TOTAL-TRX.
010140* 21010 ACUMULA RENGLONES MIENTRAS EL COD-TRANSACCION LEIDO SIGA
010150* SIENDO EL MISMO QUE EL DE LA TRANSACCION EN CURSO (ID-CONTROL);
010160* EN CUANTO CAMBIA, O SE LLEGA A FIN DE ARCHIVO, LA RUPTURA DE
010170* CONTROL SE RESUELVE LIQUIDANDO LO ACUMULADO HASTA ACA
010180* (TKT-0145). EL RENGLON RECIEN LEIDO QUEDA DISPONIBLE PARA LA
010190* PROXIMA VUELTA DE 20000-PROCESO.
010200 21010-PROCESO-MISMA-TRX.
010210     PERFORM 21000-ACUMULAR-ITEMS THRU 21000-ACUMULAR-ITEMS-EXIT.
010220     PERFORM 22000-LEER-TRANSACCION
010230         THRU 22000-LEER-TRANSACCION-EXIT.
010240     IF NO-HAY-MAS-TRANSACCIONES
010250         GO TO 21020-PROCESO-LIQUIDAR
010260     END-IF.
010270     IF COD-TRANSACCION = ID-CONTROL
010280         GO TO 21010-PROCESO-MISMA-TRX
010290     END-IF.
010300* LIQUIDACION DE LA TRANSACCION YA ACUMULADA EN TABLA-ITEMS-TRX Y
010310* TOTAL-TRX; SE CUENTA COMO LEIDA AUNQUE TERMINE RECHAZADA.
010320 21020-PROCESO-LIQUIDAR.
010330     ADD 1 TO TOT-TRANS-LEIDAS.
010340     PERFORM 40000-LIQUIDAR-TRANSACCION
010350         THRU 40000-LIQUIDAR-TRANSACCION-EXIT.
010360     PERFORM 81000-DETALLE-REPORTE
010370         THRU 81000-DETALLE-REPORTE-EXIT.
010380 20000-PROCESO-EXIT.
010390     EXIT.
010400*****************************************************************
010410* 21000-ACUMULAR-ITEMS - VALIDA STOCK Y PRECIO DE UN RENGLON DE
010420* LA TRANSACCION EN CURSO Y LO AGREGA A TABLA-ITEMS-TRX. EL
010430* RENGLON SE RECHAZA SOLO (SIN ABORTAR LA TRANSACCION) SI EL
010440* PRODUCTO NO EXISTE, LA CANTIDAD NO ES NUMERICA O NO HAY STOCK.
010450*****************************************************************
010460 21000-ACUMULAR-ITEMS.
010470     MOVE COD-PROD-TRX TO COD-PROD-BUSCA.
010480     PERFORM 16000-BUSCAR-PRODUCTO
010490         THRU 16000-BUSCAR-PRODUCTO-EXIT.
010500* PRIMER FILTRO: EL PRODUCTO DEBE EXISTIR EN TABLA-PRODUCTOS.
010510     IF PROD-NO-ENCONTRADO
010520         DISPLAY "VTALIQ1 - PRODUCTO NO EXISTE, SE RECHAZA ITEM: "
010530             COD-PROD-TRX
010540         GO TO 21000-ACUMULAR-ITEMS-EXIT
010550     END-IF.
010560* SEGUNDO FILTRO: LA CANTIDAD DEBE SER NUMERICA (EL ARCHIVO VIENE
010570* DE CAPTURA EXTERNA, PUEDE TRAER BASURA EN ESTE CAMPO).
010580     IF CANTIDAD-TRX(1:5) IS NOT CARACTER-NUMERICO
010590         DISPLAY "VTALIQ1 - CANTIDAD INVALIDA, SE RECHAZA ITEM: "
010600             COD-PROD-TRX
010610         GO TO 21000-ACUMULAR-ITEMS-EXIT
010620     END-IF.
010630* TERCER FILTRO: DEBE HABER STOCK DE GONDOLA SUFICIENTE PARA LA
010640* CANTIDAD PEDIDA ANTES DE FIJAR PRECIO NI ACUMULAR NADA.
010650     IF STOCK-DISP (IND-PROD) < CANTIDAD-TRX
010660         DISPLAY "VTALIQ1 - STOCK INSUFICIENTE, SE RECHAZA ITEM: "
010670             COD-PROD-TRX
010680         GO TO 21000-ACUMULAR-ITEMS-EXIT
010690     END-IF.
010700     PERFORM 30000-FIJAR-PRECIO-ITEM
010710         THRU 30000-FIJAR-PRECIO-ITEM-EXIT.
010720     ADD 1 TO CANT-ITEMS-TRX.
010730     MOVE CANT-ITEMS-TRX TO IND-ITEM.
010740     MOVE IND-PROD                TO IND-PROD-ITEM (IND-ITEM).
010750     MOVE CANTIDAD-TRX            TO CANT-ITEM (IND-ITEM).
010760     MOVE TOTAL-ITEM-CALC         TO TOTAL-ITEM (IND-ITEM).
010770     COMPUTE PUNTOS-BONUS-ITEM (IND-ITEM) =
010780         PUNTOS-BONUS (IND-PROD) * CANTIDAD-TRX.
010790     ADD TOTAL-ITEM-CALC TO TOTAL-TRX.
010800 21000-ACUMULAR-ITEMS-EXIT.
010810     EXIT.
010820*****************************************************************
010830* 22000-LEER-TRANSACCION - LECTURA SECUENCIAL DEL TRANSACTION-
010840* FILE, ORDENADO POR COD-TRANSACCION
010850*****************************************************************
010860 22000-LEER-TRANSACCION.
010870     READ TRANSACTION-FILE
010880         AT END SET NO-HAY-MAS-TRANSACCIONES TO TRUE
010890     END-READ.
010900 22000-LEER-TRANSACCION-EXIT.
010910     EXIT.
010920*****************************************************************
010930* 30000-FIJAR-PRECIO-ITEM - CALCULA EL TOTAL DEL RENGLON SEGUN
010940* LA OFERTA ESPECIAL DEL PRODUCTO (TKT-0204/TKT-0421). SOLO UNA
010950* OFERTA PUEDE ESTAR ACTIVA POR PRODUCTO; SI NO TIENE NINGUNA SE
010960* COBRA PRECIO DE LISTA POR CANTIDAD (INCLUYE EXTRA-100-POINTS,
010970* QUE NO CAMBIA EL PRECIO, SOLO SUMA PUNTOS BONUS EN 21000).
010980*****************************************************************
010990 30000-FIJAR-PRECIO-ITEM.
011000     MOVE 0 TO TOTAL-ITEM-CALC.
011010* PRIMERA OFERTA EN PROBARSE: 3-FOR-2 (TKT-0204).
011020     IF OFERTA-3-POR-2 (IND-PROD)                                 TKT-0204
011030         PERFORM 31000-CALC-OFERTA-3X2
011040             THRU 31000-CALC-OFERTA-3X2-EXIT
011050     ELSE
011060* SEGUNDA OFERTA: MITAD DE PRECIO (TKT-0204).
011070     IF OFERTA-MEDIO-PRECIO (IND-PROD)
011080         PERFORM 32000-CALC-OFERTA-MEDIO
011090             THRU 32000-CALC-OFERTA-MEDIO-EXIT
011100     ELSE
011110* TERCERA OFERTA: BUY-1-GET-1-FREE (TKT-0421).
011120     IF OFERTA-2-POR-1 (IND-PROD)                                 TKT-0421
011130         PERFORM 33000-CALC-OFERTA-2X1
011140             THRU 33000-CALC-OFERTA-2X1-EXIT
011150     ELSE
011160* SIN NINGUNA DE LAS TRES OFERTAS ANTERIORES (INCLUYE EXTRA-100-
011170* POINTS Y SIN-OFERTA-ESPECIAL): PRECIO DE LISTA POR CANTIDAD.
011180         COMPUTE TOTAL-ITEM-CALC =
011190             PRECIO-UNIT (IND-PROD) * CANTIDAD-TRX
011200     END-IF
011210     END-IF
011220     END-IF.
011230 30000-FIJAR-PRECIO-ITEM-EXIT.
011240     EXIT.
011250*****************************************************************
011260* 31000-CALC-OFERTA-3X2 - PAGA (CANTIDAD/3)*2 + RESTO DE LA
011270* DIVISION POR 3, A PRECIO DE LISTA (TKT-0204). DIV-3/MOD-3/
011280* PAY-UNITS SON CAMPOS DE PASO DE NIVEL 77, SE RECALCULAN EN
011290* CADA RENGLON.
011300*****************************************************************
011310 31000-CALC-OFERTA-3X2.
011320     COMPUTE DIV-3 = CANTIDAD-TRX / 3.
011330     COMPUTE MOD-3 = CANTIDAD-TRX - (DIV-3 * 3).
011340     COMPUTE PAY-UNITS = (DIV-3 * 2) + MOD-3.
011350     COMPUTE TOTAL-ITEM-CALC =
011360         PRECIO-UNIT (IND-PROD) * PAY-UNITS.
011370 31000-CALC-OFERTA-3X2-EXIT.
011380     EXIT.
011390*****************************************************************
011400* 32000-CALC-OFERTA-MEDIO - MITAD DE PRECIO, REDONDEANDO AL
011410* CENTAVO SUPERIOR (TKT-0204, CORREGIDO TKT-0459)
011420*****************************************************************
011430 32000-CALC-OFERTA-MEDIO.
011440     COMPUTE TOTAL-ITEM-CALC ROUNDED =
011450         PRECIO-UNIT (IND-PROD) * CANTIDAD-TRX * 0.5.
011460 32000-CALC-OFERTA-MEDIO-EXIT.
011470     EXIT.
011480*****************************************************************
011490* 33000-CALC-OFERTA-2X1 - PAGA (CANTIDAD+1)/2 UNIDADES, A
011500* PRECIO DE LISTA (TKT-0421)
011510*****************************************************************
011520 33000-CALC-OFERTA-2X1.
011530     COMPUTE PAY-UNITS = (CANTIDAD-TRX + 1) / 2.
011540     COMPUTE TOTAL-ITEM-CALC =
011550         PRECIO-UNIT (IND-PROD) * PAY-UNITS.
011560 33000-CALC-OFERTA-2X1-EXIT.
011570     EXIT.
011580*****************************************************************
011590* 40000-LIQUIDAR-TRANSACCION - CANJE DE PUNTOS, DEBITO BANCARIO,
011600* ACTUALIZACION DE STOCK Y ACREDITACION DE PUNTOS (TKT-0140/
011610* TKT-0268). LA BUSQUEDA DE CLIENTE VA PRIMERO PARA QUE IND-CLI
011620* QUEDE ACTUALIZADO PARA TODO EL RESTO DEL PARRAFO (TKT-0511).
011630*****************************************************************
011640 40000-LIQUIDAR-TRANSACCION.
011650     PERFORM 17000-BUSCAR-CLIENTE THRU 17000-BUSCAR-CLIENTE-EXIT. TKT-0511
011660     PERFORM 41000-CALC-MONTO-DEBIDO
011670         THRU 41000-CALC-MONTO-DEBIDO-EXIT.
011680     PERFORM 42000-DEBITAR-CUENTA THRU 42000-DEBITAR-CUENTA-EXIT.
011690     IF PAGO-APROBADO
011700         IF CANJE-APLICADO
011710             PERFORM 71000-DEBITAR-PUNTOS
011720                 THRU 71000-DEBITAR-PUNTOS-EXIT
011730         END-IF
011740         PERFORM 50000-ACTUALIZAR-STOCK-TRX
011750             THRU 50000-ACTUALIZAR-STOCK-TRX-EXIT
011760         PERFORM 43000-CALC-PUNTOS-GANADOS
011770             THRU 43000-CALC-PUNTOS-GANADOS-EXIT
011780         PERFORM 70000-ACREDITAR-PUNTOS
011790             THRU 70000-ACREDITAR-PUNTOS-EXIT
011800         ADD 1 TO TOT-TRANS-LIQUIDADAS
011810         ADD MONTO-DEBIDO TO TOT-MONTO-LIQUIDADO
011820         ADD PUNTOS-GANADOS-TRX TO TOT-PUNTOS-OTORGADOS
011830* LINEA DE BITACORA DE PAGO APROBADO (TKT-0247); TEXTO-AUX SE
011840* REUTILIZA PARA CADA LINEA QUE SE ARMA EN ESTE PARRAFO.
011850         MOVE SPACES TO TEXTO-AUX
011860         MOVE MONTO-DEBIDO TO MONTO-EDIT
011870         STRING "PAYMENT SUCCESSFUL: ACCOUNT=" NRO-CUENTA-TRX
011880             " AMOUNT=" MONTO-EDIT
011890             DELIMITED BY SIZE INTO TEXTO-AUX
011900         END-STRING
011910         SET BITACORA-PAGO TO TRUE
011920         MOVE TEXTO-AUX TO TEXTO-BITACORA
011930         PERFORM 82000-LINEA-BITACORA
011940             THRU 82000-LINEA-BITACORA-EXIT
011950     ELSE
011960* PAGO RECHAZADO: NO SE ACTUALIZA STOCK, NO SE ACREDITAN PUNTOS,
011970* Y LOS PUNTOS GANADOS DE ESTA TRANSACCION QUEDAN EN CERO PARA
011980* QUE 81000-DETALLE-REPORTE LOS MUESTRE ASI.
011990         MOVE 0 TO PUNTOS-GANADOS-TRX
012000         ADD 1 TO TOT-TRANS-RECHAZADAS
012010         MOVE SPACES TO TEXTO-AUX
012020         MOVE MONTO-DEBIDO TO MONTO-EDIT
012030         STRING "PAYMENT FAILED: ACCOUNT=" NRO-CUENTA-TRX
012040             " AMOUNT=" MONTO-EDIT
012050             DELIMITED BY SIZE INTO TEXTO-AUX
012060         END-STRING
012070         SET BITACORA-PAGO TO TRUE
012080         MOVE TEXTO-AUX TO TEXTO-BITACORA
012090         PERFORM 82000-LINEA-BITACORA
012100             THRU 82000-LINEA-BITACORA-EXIT
012110     END-IF.
012120 40000-LIQUIDAR-TRANSACCION-EXIT.
012130     EXIT.
012140*****************************************************************
012150* 41000-CALC-MONTO-DEBIDO - APLICA EL CANJE DE PUNTOS AL TOTAL
012160* BRUTO DE LA TRANSACCION SI CORRESPONDE (TKT-0268). CADA 100
012170* PUNTOS VALEN UNA UNIDAD DE MONEDA; SOLO SE CANJEA SI EL
012180* CLIENTE EXISTE Y TIENE SALDO DE PUNTOS SUFICIENTE.
012190*****************************************************************
012200 41000-CALC-MONTO-DEBIDO.
012210* EL PUNTO DE PARTIDA SIEMPRE ES EL TOTAL BRUTO DE LA CANASTA; SI
012220* NO HAY CANJE O EL CANJE NO SE PUEDE APLICAR, MONTO-DEBIDO
012230* QUEDA IGUAL A TOTAL-TRX.
012240     MOVE TOTAL-TRX TO MONTO-DEBIDO.
012250     SET CANJE-NO-APLICADO TO TRUE.
012260     IF USA-PUNTOS-TRX-SI
012270* EL CANJE SOLO SE APLICA SI EL CLIENTE EXISTE Y SU SALDO DE
012280* PUNTOS CUBRE LO QUE PIDE CANJEAR; SI NO, LA TRANSACCION SIGUE
012290* ADELANTE COBRANDO EL TOTAL BRUTO COMPLETO, SIN RECHAZARSE POR
012300* ESO SOLO.
012310         IF CLIE-ENCONTRADO
012320             AND PUNTOS-FIDELIDAD (IND-CLI)
012330                 >= PUNTOS-A-REDIMIR-TRX
012340             COMPUTE PUNTOS-VALOR =
012350                 PUNTOS-A-REDIMIR-TRX / 100
012360             SUBTRACT PUNTOS-VALOR FROM MONTO-DEBIDO
012370             SET CANJE-APLICADO TO TRUE
012380         END-IF
012390     END-IF.
012400 41000-CALC-MONTO-DEBIDO-EXIT.
012410     EXIT.
012420*****************************************************************
012430* 42000-DEBITAR-CUENTA - DEBITA EL MONTO DEBIDO DE LA CUENTA
012440* BANCARIA SI EXISTE Y TIENE FONDOS SUFICIENTES (TKT-0140). SI
012450* NO, LA TRANSACCION QUEDA RECHAZADA Y NO SE TOCA NINGUN SALDO.
012460*****************************************************************
012470 42000-DEBITAR-CUENTA.
012480     PERFORM 18000-BUSCAR-CUENTA THRU 18000-BUSCAR-CUENTA-EXIT.
012490* UNICO LUGAR DEL PROGRAMA DONDE SE DECIDE PAGO-APROBADO O
012500* PAGO-RECHAZADO; DE ACA PARA ADELANTE 40000-LIQUIDAR-
012510* TRANSACCION SOLO LEE ESTE RESULTADO.
012520     IF CTA-ENCONTRADA
012530         AND SALDO-CUENTA (IND-CTA) >= MONTO-DEBIDO
012540         SUBTRACT MONTO-DEBIDO FROM SALDO-CUENTA (IND-CTA)
012550         SET PAGO-APROBADO TO TRUE
012560     ELSE
012570         SET PAGO-RECHAZADO TO TRUE
012580     END-IF.
012590 42000-DEBITAR-CUENTA-EXIT.
012600     EXIT.
012610*****************************************************************
012620* 43000-CALC-PUNTOS-GANADOS - 10 PUNTOS POR UNIDAD DE MONEDA
012630* DEBITADA MAS LOS PUNTOS BONUS DE CADA ITEM (TKT-0261). EL
012640* RECORRIDO DE TABLA-ITEMS-TRX USA PERFORM VARYING DE SALIDA,
012650* IGUAL QUE 91000/92000/93000 MAS ABAJO.
012660*****************************************************************
012670 43000-CALC-PUNTOS-GANADOS.
012680     COMPUTE PUNTOS-GANADOS-TRX = MONTO-DEBIDO * 10.
012690     PERFORM 43010-SUMAR-BONUS-ITEM
012700         VARYING IND-ITEM FROM 1 BY 1
012710         UNTIL IND-ITEM > CANT-ITEMS-TRX.
012720 43000-CALC-PUNTOS-GANADOS-EXIT.
012730     EXIT.
012740* CADA ITEM YA TRAE SU PUNTOS-BONUS-ITEM COPIADO DESDE
012750* TABLA-PRODUCTOS AL MOMENTO DE FIJAR EL PRECIO (30000); AQUI SOLO
012760* SE SUMA, SIN VOLVER A CONSULTAR LA TABLA.
012770 43010-SUMAR-BONUS-ITEM.
012780     ADD PUNTOS-BONUS-ITEM (IND-ITEM) TO PUNTOS-GANADOS-TRX.
012790*****************************************************************
012800* 50000-ACTUALIZAR-STOCK-TRX - DESCUENTA EL STOCK VENDIDO DE
012810* CADA ITEM Y DISPARA LA REPOSICION SI CORRESPONDE. RECORRE
012820* TABLA-ITEMS-TRX, QUE YA TIENE GUARDADO EN IND-PROD-ITEM EL
012830* SUBINDICE DE TABLA-PRODUCTOS DE CADA RENGLON.
012840*****************************************************************
012850 50000-ACTUALIZAR-STOCK-TRX.
012860     PERFORM 50010-ACTUALIZAR-STOCK-ITEM
012870         VARYING IND-ITEM FROM 1 BY 1
012880         UNTIL IND-ITEM > CANT-ITEMS-TRX.
012890 50000-ACTUALIZAR-STOCK-TRX-EXIT.
012900     EXIT.
012910* 50010-ACTUALIZAR-STOCK-ITEM - DESCUENTA EL STOCK DE UN SOLO
012920* ITEM (EL QUE SENALA IND-ITEM AL ENTRAR) Y DEJA UNA LINEA DE
012930* BITACORA DE STOCK; SI EL NUEVO NIVEL CAE AL UMBRAL SE DISPARA
012940* LA REPOSICION. NO TOCA EL STOCK SI LA CANTIDAD VENDIDA SUPERA
012950* EL STOCK DISPONIBLE (NO DEBERIA PASAR, YA SE VALIDO EN 21000).
012960 50010-ACTUALIZAR-STOCK-ITEM.
012970     MOVE IND-PROD-ITEM (IND-ITEM) TO IND-PROD.
012980     IF STOCK-DISP (IND-PROD) >= CANT-ITEM (IND-ITEM)
012990         SUBTRACT CANT-ITEM (IND-ITEM) FROM STOCK-DISP (IND-PROD)
013000     END-IF.
013010     MOVE SPACES TO TEXTO-AUX.
013020     MOVE STOCK-DISP (IND-PROD) TO NIVEL-EDIT.
013030     STRING "STOCK UPDATED: PRODUCT=" COD-PROD (IND-PROD)
013040         " NEWLEVEL=" NIVEL-EDIT
013050         DELIMITED BY SIZE INTO TEXTO-AUX
013060     END-STRING.
013070     SET BITACORA-STOCK TO TRUE.
013080     MOVE TEXTO-AUX TO TEXTO-BITACORA.
013090     PERFORM 82000-LINEA-BITACORA THRU 82000-LINEA-BITACORA-EXIT.
013100     IF STOCK-DISP (IND-PROD) <= STOCK-MINIMO (IND-PROD)
013110         PERFORM 60000-TRAMITAR-PEDIDO
013120             THRU 60000-TRAMITAR-PEDIDO-EXIT                      TKT-0215
013130     END-IF.
013140*****************************************************************
013150* 60000-TRAMITAR-PEDIDO - REPOSICION DE 50 UNIDADES AL PROVEEDOR
013160* SI EL CATALOGO TIENE STOCK SUFICIENTE (TKT-0215). SE GRABA
013170* SIEMPRE UN RENGLON EN ORDER-FILE, COLOCADO O RECHAZADO.
013180*****************************************************************
013190 60000-TRAMITAR-PEDIDO.
013200     MOVE COD-PROD (IND-PROD) TO COD-PROD-BUSCA.
013210     PERFORM 19000-BUSCAR-CATALOGO
013220         THRU 19000-BUSCAR-CATALOGO-EXIT.
013230* EL CODIGO DE PEDIDO SE ARMA CON EL PREFIJO FIJO "PED" MAS EL
013240* NUMERO DE SECUENCIA DE LA CORRIDA (COD-PEDIDO-ARMADO, EN
013250* WORKING-STORAGE); CADA LLAMADA A ESTE PARRAFO CONSUME UNA
013260* SECUENCIA NUEVA, SE HAYA PODIDO COLOCAR EL PEDIDO O NO.
013270     ADD 1 TO SEC-PEDIDO.
013280     MOVE SEC-PEDIDO TO SEC-PEDIDO-EDIT.
013290     MOVE COD-PEDIDO-ARMADO TO COD-PEDIDO.
013300     MOVE COD-PROD (IND-PROD)  TO COD-PROD-PEDIDO.
013310     MOVE 50                  TO CANT-PEDIDO.
013320     MOVE FECHA-SISTEMA-8      TO FECHA-PEDIDO.
013330* LA REPOSICION ES SIEMPRE DE 50 UNIDADES FIJAS; SOLO SE COLOCA
013340* SI EL CATALOGO DEL PROVEEDOR TIENE ESAS 50 UNIDADES DISPONIBLES.
013350     IF CAT-ENCONTRADO AND STOCK-DISP-CAT (IND-CAT) >= 50
013360         SUBTRACT 50 FROM STOCK-DISP-CAT (IND-CAT)
013370         ADD 50 TO STOCK-DISP (IND-PROD)
013380         SET PEDIDO-COLOCADO TO TRUE
013390         ADD 1 TO TOT-PEDIDOS-COLOCADOS
013400     ELSE
013410         SET PEDIDO-RECHAZADO TO TRUE
013420         ADD 1 TO TOT-PEDIDOS-RECHAZADOS
013430     END-IF.
013440     WRITE REG-PEDIDO.
013450     MOVE SPACES TO TEXTO-AUX.
013460     STRING "REORDER " EST-PEDIDO " FOR PRODUCT="
013470         COD-PROD-PEDIDO " ORDERID=" COD-PEDIDO
013480         DELIMITED BY SIZE INTO TEXTO-AUX
013490     END-STRING.
013500     SET BITACORA-REPOSICION TO TRUE.
013510     MOVE TEXTO-AUX TO TEXTO-BITACORA.
013520     PERFORM 82000-LINEA-BITACORA THRU 82000-LINEA-BITACORA-EXIT.
013530 60000-TRAMITAR-PEDIDO-EXIT.
013540     EXIT.
013550*****************************************************************
013560* 70000-ACREDITAR-PUNTOS - ACREDITA LOS PUNTOS GANADOS AL SALDO
013570* DE FIDELIDAD DEL CLIENTE (TKT-0261). SI EL CLIENTE NO EXISTE
013580* EN LA TABLA NO SE ACREDITA NADA NI SE DEJA BITACORA.
013590*****************************************************************
013600 70000-ACREDITAR-PUNTOS.
013610     IF CLIE-ENCONTRADO
013620         ADD PUNTOS-GANADOS-TRX TO PUNTOS-FIDELIDAD (IND-CLI)
013630         MOVE SPACES TO TEXTO-AUX
013640         MOVE PUNTOS-GANADOS-TRX TO NIVEL-EDIT
013650         STRING "LOYALTY POINTS AWARDED: CUSTOMER="
013660             COD-CLIENTE-TRX OF TRX-ACTUAL " POINTS=" NIVEL-EDIT
013670             DELIMITED BY SIZE INTO TEXTO-AUX
013680         END-STRING
013690         SET BITACORA-FIDELIDAD TO TRUE
013700         MOVE TEXTO-AUX TO TEXTO-BITACORA
013710         PERFORM 82000-LINEA-BITACORA
013720             THRU 82000-LINEA-BITACORA-EXIT
013730     END-IF.
013740 70000-ACREDITAR-PUNTOS-EXIT.
013750     EXIT.
013760*****************************************************************
013770* 71000-DEBITAR-PUNTOS - DESCUENTA LOS PUNTOS CANJEADOS DEL
013780* SALDO DE FIDELIDAD, SIN BAJAR DE CERO (TKT-0268). SI EL
013790* CLIENTE TIENE MENOS SALDO QUE EL CANJE PEDIDO (NO DEBERIA
013800* PASAR, YA SE VALIDO EN 41000) SE DEJA EL SALDO EN CERO.
013810*****************************************************************
013820 71000-DEBITAR-PUNTOS.
013830     IF CLIE-ENCONTRADO
013840* CASO NORMAL: EL SALDO ALCANZA PARA EL CANJE PEDIDO.
013850         IF PUNTOS-FIDELIDAD (IND-CLI) >= PUNTOS-A-REDIMIR-TRX
013860             SUBTRACT PUNTOS-A-REDIMIR-TRX
013870                 FROM PUNTOS-FIDELIDAD (IND-CLI)
013880         ELSE
013890* RED DE SEGURIDAD: SI DE TODOS MODOS EL SALDO NO ALCANZA, SE
013900* DEJA EN CERO EN VEZ DE IR A NEGATIVO.
013910             MOVE 0 TO PUNTOS-FIDELIDAD (IND-CLI)
013920         END-IF
013930     END-IF.
013940 71000-DEBITAR-PUNTOS-EXIT.
013950     EXIT.
013960*****************************************************************
013970* 80000-ENCABEZADO-REPORTE - ENCABEZADO DEL REPORTE DE
013980* LIQUIDACION, SALTO DE HOJA POR C01 (TOP-OF-FORM). SE LLAMA UNA
013990* SOLA VEZ AL INICIO; EL REPORTE NO LLEVA QUIEBRE DE PAGINA.
014000*****************************************************************
014010 80000-ENCABEZADO-REPORTE.
014020* FECHA-EDITADA YA VIENE ARMADA DESDE 10000-INICIO; ACA SOLO SE
014030* TRASLADA AL FORMATO DE LA LINEA DE ENCABEZADO CON LAS BARRAS
014040* INTERCALADAS A MANO.
014050     MOVE FE-MES TO ENCAB2-FECHA (1:2).
014060     MOVE "/" TO ENCAB2-FECHA (3:1).
014070     MOVE FE-DIA TO ENCAB2-FECHA (4:2).
014080     MOVE "/" TO ENCAB2-FECHA (6:1).
014090     MOVE FE-ANO TO ENCAB2-FECHA (7:4).
014100     WRITE LINEA-REPORTE FROM LINEA-ENCAB1 AFTER ADVANCING C01.
014110     WRITE LINEA-REPORTE FROM LINEA-ENCAB2 AFTER ADVANCING 1.
014120     WRITE LINEA-REPORTE FROM LINEA-BLANCO AFTER ADVANCING 1.
014130     WRITE LINEA-REPORTE FROM LINEA-ENCAB3 AFTER ADVANCING 1.
014140 80000-ENCABEZADO-REPORTE-EXIT.
014150     EXIT.
014160*****************************************************************
014170* 81000-DETALLE-REPORTE - UNA LINEA POR TRANSACCION LIQUIDADA O
014180* RECHAZADA. LOS PUNTOS CANJEADOS SOLO SE MUESTRAN SI EL CANJE
014190* SE APLICO DE VERDAD, NO SOLO PORQUE SE PIDIO.
014200*****************************************************************
014210 81000-DETALLE-REPORTE.
014220     MOVE ID-CONTROL            TO DET-TRX.
014230     MOVE COD-CLIENTE-TRX OF TRX-ACTUAL TO DET-CLIENTE.
014240     MOVE TOTAL-TRX             TO DET-TOTAL-BRUTO.
014250* SI EL CLIENTE PIDIO CANJEAR PERO NO TENIA SALDO SUFICIENTE, EL
014260* DETALLE MUESTRA CERO PUNTOS CANJEADOS, NO LO PEDIDO EN LA
014270* TRANSACCION (CANJE-APLICADO QUEDA EN "N" EN ESE CASO).
014280     IF CANJE-APLICADO
014290         MOVE PUNTOS-A-REDIMIR-TRX TO DET-PUNTOS-CANJ
014300     ELSE
014310         MOVE 0 TO DET-PUNTOS-CANJ
014320     END-IF.
014330     MOVE MONTO-DEBIDO          TO DET-MONTO-DEBIDO.
014340     IF PAGO-APROBADO
014350         MOVE "SETTLED"  TO DET-ESTADO
014360         MOVE PUNTOS-GANADOS-TRX TO DET-PUNTOS-GAN
014370     ELSE
014380         MOVE "DECLINED" TO DET-ESTADO
014390         MOVE 0 TO DET-PUNTOS-GAN
014400     END-IF.
014410     WRITE LINEA-REPORTE FROM LINEA-DETALLE AFTER ADVANCING 1.
014420 81000-DETALLE-REPORTE-EXIT.
014430     EXIT.
014440*****************************************************************
014450* 82000-LINEA-BITACORA - ESCRIBE UNA LINEA DE AUDITORIA EN EL
014460* SETTLEMENT-REPORT SI EL INTERRUPTOR UPSI-0 NO LA SUPRIME
014470* (TKT-0247/TKT-0488). EL LLAMADOR DEJA ARMADOS TIPO-BITACORA Y
014480* TEXTO-BITACORA ANTES DE ENTRAR AQUI.
014490*****************************************************************
014500 82000-LINEA-BITACORA.
014510     IF SW-IMPRIME-BITACORA                                       TKT-0488
014520         MOVE TIPO-BITACORA  TO BIT-TIPO-IMPR
014530         MOVE TEXTO-BITACORA TO BIT-TEXTO-IMPR
014540         WRITE LINEA-REPORTE FROM LINEA-BITACORA-IMPR
014550             AFTER ADVANCING 1
014560     END-IF.
014570 82000-LINEA-BITACORA-EXIT.
014580     EXIT.
014590*****************************************************************
014600* 90000-FINAL - REGRABA LOS MAESTROS, ESCRIBE LOS TOTALES DE
014610* CONTROL Y CIERRA LOS ARCHIVOS. SE LLEGA AQUI UNA SOLA VEZ,
014620* DESDE MAIN-PROCEDURE, CUANDO YA NO HAY MAS TRANSACCIONES.
014630*****************************************************************
014640 90000-FINAL.
014650     PERFORM 91000-GRABAR-PRODUCTOS
014660         THRU 91000-GRABAR-PRODUCTOS-EXIT.
014670     PERFORM 92000-GRABAR-CLIENTES
014680         THRU 92000-GRABAR-CLIENTES-EXIT.
014690     PERFORM 93000-GRABAR-CUENTAS THRU 93000-GRABAR-CUENTAS-EXIT.
014700     PERFORM 95000-TOTALES-REPORTE
014710         THRU 95000-TOTALES-REPORTE-EXIT.
014720     CLOSE PRODUCT-MASTER CUSTOMER-MASTER ACCOUNT-MASTER
014730         SUPPLIER-CATALOG TRANSACTION-FILE PRODUCT-MASTER-OUT
014740         CUSTOMER-MASTER-OUT ACCOUNT-MASTER-OUT ORDER-FILE
014750         SETTLEMENT-REPORT.
014760 90000-FINAL-EXIT.
014770     EXIT.
014780*****************************************************************
014790* 91000-GRABAR-PRODUCTOS - VUELCA LA TABLA-PRODUCTOS ACTUALIZADA
014800* A PRODUCT-MASTER-OUT, UN RENGLON POR CADA PRODUCTO CARGADO.
014810*****************************************************************
014820 91000-GRABAR-PRODUCTOS.
014830     PERFORM 91010-GRABAR-PRODUCTO-FILA
014840         VARYING IND-PROD FROM 1 BY 1
014850         UNTIL IND-PROD > CANT-PRODUCTOS.
014860 91000-GRABAR-PRODUCTOS-EXIT.
014870     EXIT.
014880* 91010-GRABAR-PRODUCTO-FILA - TRASLADA UN RENGLON DE
014890* TABLA-PRODUCTOS AL AREA DE ARCH-PRODUCTO-SAL Y LO ESCRIBE;
014900* EL SUBINDICE IND-PROD LO FIJA EL PERFORM VARYING DE 91000.
014910 91010-GRABAR-PRODUCTO-FILA.
014920     MOVE COD-PROD (IND-PROD)      TO COD-PROD-SAL.
014930     MOVE DESC-PROD (IND-PROD)     TO DESC-PROD-SAL.
014940     MOVE PRECIO-UNIT (IND-PROD)   TO PRECIO-UNIT-SAL.
014950     MOVE STOCK-DISP (IND-PROD)    TO STOCK-DISP-SAL.
014960     MOVE STOCK-MINIMO (IND-PROD)  TO STOCK-MINIMO-SAL.
014970     MOVE OFERTA-ESP (IND-PROD)    TO OFERTA-ESP-SAL.
014980     MOVE PUNTOS-BONUS (IND-PROD)  TO PUNTOS-BONUS-SAL.
014990     WRITE ARCH-PRODUCTO-SAL.
015000*****************************************************************
015010* 92000-GRABAR-CLIENTES - VUELCA LA TABLA-CLIENTES ACTUALIZADA
015020* A CUSTOMER-MASTER-OUT, UN RENGLON POR CADA CLIENTE CARGADO.
015030*****************************************************************
015040 92000-GRABAR-CLIENTES.
015050     PERFORM 92010-GRABAR-CLIENTE-FILA
015060         VARYING IND-CLI FROM 1 BY 1
015070         UNTIL IND-CLI > CANT-CLIENTES.
015080 92000-GRABAR-CLIENTES-EXIT.
015090     EXIT.
015100* 92010-GRABAR-CLIENTE-FILA - MISMO ESQUEMA QUE 91010, SOBRE
015110* TABLA-CLIENTES; PUNTOS-FIDELIDAD-SAL YA TRAE ACREDITACIONES Y
015120* DEBITOS DE TODA LA CORRIDA.
015130 92010-GRABAR-CLIENTE-FILA.
015140     MOVE COD-CLIENTE (IND-CLI)      TO COD-CLIENTE-SAL.
015150     MOVE NOM-CLIENTE (IND-CLI)      TO NOM-CLIENTE-SAL.
015160     MOVE EMAIL-CLIENTE (IND-CLI)    TO EMAIL-CLIENTE-SAL.
015170     MOVE PUNTOS-FIDELIDAD (IND-CLI) TO PUNTOS-FIDELIDAD-SAL.
015180     WRITE ARCH-CLIENTE-SAL.
015190*****************************************************************
015200* 93000-GRABAR-CUENTAS - VUELCA LA TABLA-CUENTAS ACTUALIZADA A
015210* ACCOUNT-MASTER-OUT, UN RENGLON POR CADA CUENTA CARGADA.
015220*****************************************************************
015230 93000-GRABAR-CUENTAS.
015240     PERFORM 93010-GRABAR-CUENTA-FILA
015250         VARYING IND-CTA FROM 1 BY 1
015260         UNTIL IND-CTA > CANT-CUENTAS.
015270 93000-GRABAR-CUENTAS-EXIT.
015280     EXIT.
015290* 93010-GRABAR-CUENTA-FILA - MISMO ESQUEMA QUE 91010, SOBRE
015300* TABLA-CUENTAS; SALDO-CUENTA-SAL YA TRAE TODOS LOS DEBITOS DE
015310* LA CORRIDA.
015320 93010-GRABAR-CUENTA-FILA.
015330     MOVE NRO-CUENTA (IND-CTA)   TO NRO-CUENTA-SAL.
015340     MOVE SALDO-CUENTA (IND-CTA) TO SALDO-CUENTA-SAL.
015350     WRITE ARCH-CUENTA-SAL.
015360*****************************************************************
015370* 95000-TOTALES-REPORTE - SECCION DE TOTALES DE CONTROL AL PIE
015380* DEL REPORTE (TKT-0398). VA DESPUES DE REGRABAR LOS MAESTROS
015390* PORQUE USA LOS MISMOS ACUMULADORES QUE SE FUERON LLENANDO
015400* TRANSACCION POR TRANSACCION EN 40000.
015410*****************************************************************
015420 95000-TOTALES-REPORTE.
015430     WRITE LINEA-REPORTE FROM LINEA-BLANCO AFTER ADVANCING 1.
015440* CUENTA DE RENGLON LEIDOS DEL TRANSACTION-FILE, INDEPENDIENTE DE
015450* SI SE LIQUIDARON O SE RECHAZARON.
015460     MOVE "TRANSACCIONES LEIDAS" TO TOT-ETIQUETA.
015470     MOVE TOT-TRANS-LEIDAS TO TOT-VALOR-CANT.
015480     MOVE 0 TO TOT-VALOR-MONTO.
015490     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015500* TRANSACCIONES CON PAGO-APROBADO EN 42000-DEBITAR-CUENTA.
015510     MOVE "TRANSACCIONES LIQUIDADAS" TO TOT-ETIQUETA.
015520     MOVE TOT-TRANS-LIQUIDADAS TO TOT-VALOR-CANT.
015530     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015540* TRANSACCIONES CON PAGO-RECHAZADO (CUENTA INEXISTENTE O SIN
015550* FONDOS SUFICIENTES).
015560     MOVE "TRANSACCIONES RECHAZADAS" TO TOT-ETIQUETA.
015570     MOVE TOT-TRANS-RECHAZADAS TO TOT-VALOR-CANT.
015580     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015590* SUMA DE TODOS LOS MONTO-DEBIDO DE LAS TRANSACCIONES APROBADAS
015600* (TOT-MONTO-LIQUIDADO, ACUMULADO EN 40000).
015610     MOVE "MONTO TOTAL LIQUIDADO" TO TOT-ETIQUETA.
015620     MOVE 0 TO TOT-VALOR-CANT.
015630     MOVE TOT-MONTO-LIQUIDADO TO TOT-VALOR-MONTO.
015640     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015650* SUMA DE PUNTOS-GANADOS-TRX DE TODA LA CORRIDA.
015660     MOVE "PUNTOS DE FIDELIDAD OTORGADOS" TO TOT-ETIQUETA.
015670     MOVE TOT-PUNTOS-OTORGADOS TO TOT-VALOR-CANT.
015680     MOVE 0 TO TOT-VALOR-MONTO.
015690     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015700* CUENTA DE PEDIDOS A PROVEEDOR AGRUPADOS EN 60000-TRAMITAR-
015710* PEDIDO QUE PUDIERON COLOCARSE (CATALOGO TENIA STOCK).
015720     MOVE "PEDIDOS A PROVEEDOR COLOCADOS" TO TOT-ETIQUETA.
015730     MOVE TOT-PEDIDOS-COLOCADOS TO TOT-VALOR-CANT.
015740     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015750* CUENTA DE PEDIDOS QUE NO PUDIERON COLOCARSE POR FALTA DE STOCK
015760* EN EL CATALOGO DEL PROVEEDOR.
015770     MOVE "PEDIDOS A PROVEEDOR RECHAZADOS" TO TOT-ETIQUETA.
015780     MOVE TOT-PEDIDOS-RECHAZADOS TO TOT-VALOR-CANT.
015790     WRITE LINEA-REPORTE FROM LINEA-TOTALES AFTER ADVANCING 1.
015800 95000-TOTALES-REPORTE-EXIT.
015810     EXIT.
015820*****************************************************************
015830* 99000-ABORTAR - CORTE ANORMAL DE LA CORRIDA POR ERROR DE
015840* APERTURA DE ARCHIVO. SE LLEGA AQUI DESDE 10000-INICIO CUANDO
015850* ALGUN FS-XXX NO QUEDA EN "00" AL ABRIR; NO SE REGRABA NINGUN
015860* MAESTRO NI SE ESCRIBE EL REPORTE, PORQUE LAS TABLAS EN MEMORIA
015870* PUEDEN HABER QUEDADO A MEDIO CARGAR.
015880*****************************************************************
015890 99000-ABORTAR.
015900     DISPLAY "VTALIQ1 - CORRIDA ABORTADA POR ERROR DE ARCHIVO".
015910     STOP RUN.
015920 99000-ABORTAR-EXIT.
015930     EXIT.
