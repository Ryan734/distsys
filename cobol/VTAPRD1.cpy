000100*****************************************************************
000110* VTAPRD1  --  CAMPOS DE PRODUCTO / CATALOGO DE PROVEEDOR
000120* ESTE MIEMBRO SOLO TRAE LOS CAMPOS (NIVEL 05); EL PROGRAMA QUE
000130* LO COPIA PONE EL NIVEL 01 O LA FILA OCCURS QUE CORRESPONDA, YA
000140* QUE EL MISMO LAYOUT SIRVE PARA EL MAESTRO DE PRODUCTOS Y PARA
000150* LA TABLA EN MEMORIA CARGADA AL INICIO DE LA CORRIDA.
000160*-----------------------------------------------------------------
000170* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000180* 07/03/88   R.ALONSO    TKT-0118     VERSION INICIAL DEL LAYOUT
000190* 14/11/91   M.SOSA      TKT-0204     AGREGADO CAMPO OFERTA-ESP
000200* 02/05/94   J.PEREZ     TKT-0261     AGREGADO PUNTOS-BONUS
000210*****************************************************************
000220     05  COD-PROD                 PIC X(10).
000230     05  DESC-PROD                PIC X(20).
000240     05  PRECIO-UNIT              PIC S9(5)V99.
000250     05  STOCK-DISP               PIC S9(7).
000260     05  STOCK-MINIMO             PIC 9(5).
000270* OFERTA-ESP LLEVA COMO MAXIMO UNA DE LAS CUATRO OFERTAS; SI NO
000280* TIENE NINGUNA QUEDA EN BLANCOS (SIN-OFERTA-ESPECIAL). SOLO SE
000290* LEE, NUNCA SE GRABA MAS DE UN 88 A LA VEZ DESDE VTALIQ1.
000300     05  OFERTA-ESP               PIC X(20).
000310         88  OFERTA-3-POR-2           VALUE "3-FOR-2".
000320         88  OFERTA-MEDIO-PRECIO      VALUE "HALF-PRICE".
000330         88  OFERTA-2-POR-1           VALUE "BUY-1-GET-1-FREE".
000340         88  OFERTA-PUNTOS-EXTRA      VALUE "EXTRA-100-POINTS".
000350         88  SIN-OFERTA-ESPECIAL      VALUE SPACES.
000360* PUNTOS-BONUS SE SUMA AL PUNTAJE GANADO DE LA TRANSACCION POR
000370* CADA UNIDAD VENDIDA DE ESTE PRODUCTO, INDEPENDIENTE DE LOS
000380* PUNTOS POR MONTO DEBITADO (43000-CALC-PUNTOS-GANADOS).
000390* PUNTOS-BONUS CIERRA EL RENGLON SIN FILLER DE RELLENO; LOS
000400* SIETE CAMPOS DE ARRIBA YA SUMAN 74 BYTES, DOS MAS DE LOS 72
000410* QUE FIGURAN COMO TAMANO NOMINAL DE PRODUCT-MASTER/SUPPLIER-
000420* CATALOG EN LA FICHA DEL AREA DE SISTEMAS; LOS SIETE CAMPOS
000430* VIENEN TAL CUAL LOS PIDE LA FICHA, ASI QUE NO HAY DE DONDE
000440* SACAR ESOS DOS BYTES SIN ACHICAR UN CAMPO QUE LA FICHA FIJA
000450* (TKT-0572). SE DEJA CONSTANCIA AQUI EN VEZ DE AGREGAR UN
000460* FILLER QUE ALARGARIA EL RENGLON TODAVIA MAS.
000470     05  PUNTOS-BONUS              PIC 9(5).
