000100*****************************************************************
000110* VTACTA1  --  CAMPOS DE CUENTA BANCARIA (MAESTRO DE CUENTAS)
000120* SOLO CAMPOS (NIVEL 05); EL LLAMADOR PONE EL 01 O LA FILA OCCURS.
000130* EL SALDO SE DEBITA AL LIQUIDAR UNA TRANSACCION Y SE REGRABA
000140* EN ACCOUNT-MASTER-OUT AL FINAL DE LA CORRIDA.
000150*-----------------------------------------------------------------
000160* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000170* 02/02/90   R.ALONSO    TKT-0140     VERSION INICIAL DEL LAYOUT
000180*****************************************************************
000190* NRO-CUENTA ES LA CLAVE DE BUSQUEDA DESDE NRO-CUENTA-TRX
000200* (RENGLON DE TRANSACCION); SI NO APARECE EN TABLA-CUENTAS LA
000210* TRANSACCION SE RECHAZA ENTERA (42000-DEBITAR-CUENTA).
000220     05  NRO-CUENTA                PIC X(10).
000230* SALDO-CUENTA ES EL UNICO CAMPO QUE CAMBIA EN ESTE LAYOUT
000240* DURANTE LA CORRIDA; TODO LO DEMAS DEL REGISTRO DE CUENTA ES DE
000250* SOLO LECTURA.
000260     05  SALDO-CUENTA              PIC S9(9)V99.
000270* SALDO-CUENTA CIERRA EL RENGLON SIN FILLER DE RELLENO; LOS DOS
000280* CAMPOS DE ARRIBA YA SUMAN LOS 21 BYTES FIJOS QUE EL AREA DE
000290* CUENTAS DEJA PARA ACCOUNT-MASTER, SIN HUECO (TKT-0572).
