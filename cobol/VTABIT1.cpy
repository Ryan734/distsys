000100*****************************************************************
000110* VTABIT1  --  CAMPOS DE RENGLON DE BITACORA (PAGO / STOCK)
000120* SOLO CAMPOS (NIVEL 05); EL LLAMADOR PONE EL 01.
000130* NO ES UN ARCHIVO PROPIO; SE ARMA EN WORKING-STORAGE Y SE
000140* ESCRIBE COMO LINEA DE LA SECCION DE AUDITORIA DEL
000150* SETTLEMENT-REPORT (82000-LINEA-BITACORA).
000160*-----------------------------------------------------------------
000170* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000180* 21/10/93   J.PEREZ     TKT-0247     VERSION INICIAL DEL LAYOUT
000190*****************************************************************
000200* TIPO-BITACORA SE FIJA CON SET ... TO TRUE ANTES DE ENTRAR A
000210* 82000-LINEA-BITACORA; LOS CUATRO 88 CUBREN LOS CUATRO PUNTOS DEL
000220* PROGRAMA QUE DEJAN RASTRO DE AUDITORIA (PAGO, STOCK, REPOSICION,
000230* FIDELIDAD).
000240     05  TIPO-BITACORA             PIC X(16).
000250         88  BITACORA-PAGO             VALUE "PAYMENT".
000260         88  BITACORA-STOCK            VALUE "STOCK".
000270         88  BITACORA-REPOSICION       VALUE "REORDER".
000280         88  BITACORA-FIDELIDAD        VALUE "LOYALTY".
000290* TEXTO-BITACORA LLEGA YA ARMADO CON STRING DESDE EL PARRAFO
000300* LLAMADOR (TEXTO-AUX); ESTE LAYOUT NO ARMA NADA POR SU CUENTA.
000310     05  TEXTO-BITACORA            PIC X(80).
000320     05  FILLER                    PIC X(04).
