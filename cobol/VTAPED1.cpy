000100*****************************************************************
000110* VTAPED1  --  CAMPOS DE PEDIDO A PROVEEDOR (ORDER-FILE)
000120* SOLO CAMPOS (NIVEL 05); EL LLAMADOR PONE EL 01.
000130* SE GRABA UN RENGLON POR CADA REPOSICION AUTOMATICA DISPARADA
000140* EN 60000-TRAMITAR-PEDIDO, COLOCADO O RECHAZADO SEGUN EL STOCK
000150* DEL CATALOGO DE PROVEEDOR.
000160*-----------------------------------------------------------------
000170* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000180* 04/04/92   M.SOSA      TKT-0215     VERSION INICIAL DEL LAYOUT
000190*****************************************************************
000200* COD-PEDIDO SE ARMA EN VTALIQ1 COMO "PED" MAS UN NUMERO DE
000210* SECUENCIA DE 9 DIGITOS, UNICO EN TODA LA CORRIDA.
000220     05  COD-PEDIDO                PIC X(12).
000230     05  COD-PROD-PEDIDO           PIC X(10).
000240     05  CANT-PEDIDO               PIC 9(5).
000250     05  FECHA-PEDIDO              PIC X(08).
000260* EST-PEDIDO QUEDA EN PEDIDO-RECHAZADO SI EL CATALOGO DEL
000270* PROVEEDOR NO TENIA LAS 50 UNIDADES DE REPOSICION; EL RENGLON
000280* SE GRABA IGUAL, PARA QUE QUEDE CONSTANCIA DEL INTENTO.
000290     05  EST-PEDIDO                PIC X(08).
000300         88  PEDIDO-COLOCADO           VALUE "PLACED".
000310         88  PEDIDO-RECHAZADO          VALUE "REJECTED".
000320* EST-PEDIDO CIERRA EL RENGLON SIN FILLER DE RELLENO; LOS CINCO
000330* CAMPOS DE ARRIBA YA SUMAN LOS 43 BYTES FIJOS DE ORDER-FILE
000340* QUE USA EL AREA DE COMPRAS PARA LEER LOS PEDIDOS (TKT-0572).
