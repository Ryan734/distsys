000100*****************************************************************
000110* VTATRX1  --  CAMPOS DE RENGLON DE TRANSACCION (TRANSACTION-FILE)
000120* SOLO CAMPOS (NIVEL 05); EL LLAMADOR PONE EL 01.
000130* UN RENGLON POR ITEM DE LA CANASTA; LOS RENGLONES DE UNA MISMA
000140* TRANSACCION VIENEN AGRUPADOS POR COD-TRANSACCION (RUPTURA DE
000150* CONTROL EN 20000-PROCESO DE VTALIQ1).
000160*-----------------------------------------------------------------
000170* FECHA      AUTOR       REFERENCIA   DESCRIPCION
000180* 19/08/90   R.ALONSO    TKT-0145     VERSION INICIAL DEL LAYOUT
000190* 30/01/95   J.PEREZ     TKT-0268     AGREGADO CANJE DE PUNTOS
000200*****************************************************************
000210* COD-TRANSACCION ES LA CLAVE DE RUPTURA DE CONTROL; TODOS LOS
000220* RENGLONES DE UNA MISMA CANASTA TRAEN EL MISMO VALOR AQUI.
000230     05  COD-TRANSACCION           PIC X(12).
000240     05  COD-CLIENTE-TRX           PIC X(10).
000250     05  NRO-CUENTA-TRX            PIC X(10).
000260     05  COD-PROD-TRX              PIC X(10).
000270     05  CANTIDAD-TRX              PIC 9(5).
000280* IND-USA-PUNTOS/PUNTOS-A-REDIMIR SOLO TIENEN SENTIDO EN EL
000290* PRIMER RENGLON DE LA TRANSACCION; LOS RENGLONES SIGUIENTES LOS
000300* TRAEN REPETIDOS PERO VTALIQ1 LOS LEE UNA SOLA VEZ POR
000310* TRANSACCION, AL ROMPER CONTROL (20000-PROCESO).
000320     05  IND-USA-PUNTOS            PIC X(01).
000330         88  USA-PUNTOS-SI             VALUE "Y".
000340         88  USA-PUNTOS-NO             VALUE "N" SPACES.
000350* PUNTOS-A-REDIMIR CIERRA EL RENGLON SIN FILLER DE RELLENO; LOS
000360* SIETE CAMPOS DE ARRIBA YA SUMAN LOS 55 BYTES QUE EL AREA DE
000370* ENTRADA DE DATOS DEJA FIJOS PARA TRANSACTION-FILE, SIN HUECO
000380* (TKT-0572).
000390     05  PUNTOS-A-REDIMIR          PIC 9(7).
